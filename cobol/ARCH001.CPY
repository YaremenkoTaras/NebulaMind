000010******************************************************************
000020*                                                                *
000030*  COPY:       ARCH001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: CADENA DE ARBITRAJE (ARBITRAGE-CHAIN) Y SU TABLA *
000060*               DE PASOS (ARBITRAGE-STEP), CONSTRUIDA POR LA     *
000070*               BUSQUEDA EN PROFUNDIDAD DE AR1C02Z Y CONSUMIDA   *
000080*               PASO A PASO POR AR1C03Z EN LA EJECUCION.         *
000090*                                                                *
000100*  L O G    D E   M O D I F I C A C I O N E S                    *
000110*  AUTOR       FECHA        DESCRIPCION                          *
000120*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000130*  J.PRIETO    09/09/2022   SE AGREGA CH-MIN-REQUIRED-AMT        JPR090922
000140*  M.OCHOA     15/01/2024   SE AGREGAN CH-STATUS Y LOS MONTOS    MOC150124
000150*               INICIAL/FINAL DE EJECUCION DE LA CADENA          MOC150124
000160*  J.PRIETO     22/06/2024  SE AGREGAN LOS TOPES DE CANTIDAD Y   JPR220624
000170*               LOS DECIMALES DE TRUNCADO DEL PASO               JPR220624
000180******************************************************************
000190 01  CH-CADENA-REGISTRO.
000200     05  CH-CHAIN-ID                 PIC X(20).
000210     05  CH-START-ASSET              PIC X(06).
000220     05  CH-STEP-COUNT               PIC 9(01)   COMP.
000230     05  CH-PROFIT-PCT               PIC S9(5)V9(04) COMP-3.
000240     05  CH-MIN-REQUIRED-AMT         PIC S9(9)V9(02) COMP-3.
000250     05  CH-STATUS                   PIC X(10).
000260         88  CH-STATUS-ENCONTRADA             VALUE 'FOUND     '.
000270         88  CH-STATUS-EJECUTANDO             VALUE 'EXECUTING '.
000280         88  CH-STATUS-COMPLETADA             VALUE 'COMPLETED '.
000290         88  CH-STATUS-FALLIDA                VALUE 'FAILED    '.
000300         88  CH-STATUS-CANCELADA              VALUE 'CANCELLED '.
000310     05  CH-INITIAL-AMT              PIC S9(11)V9(02) COMP-3.
000320     05  CH-FINAL-AMT                PIC S9(11)V9(02) COMP-3.
000330     05  CH-TABLA-PASO OCCURS 3 TO 5 TIMES
000340                     DEPENDING ON CH-STEP-COUNT
000350                     INDEXED BY CH-IX-PASO.
000360         10  ST-STEP-NUMBER          PIC 9(01)   COMP.
000370         10  ST-FROM-ASSET           PIC X(06).
000380         10  ST-TO-ASSET             PIC X(06).
000390         10  ST-SYMBOL               PIC X(12).
000400         10  ST-SIDE                 PIC X(04).
000410             88  ST-SIDE-COMPRA              VALUE 'BUY '.
000420             88  ST-SIDE-VENTA               VALUE 'SELL'.
000430         10  ST-RATE                 PIC S9(7)V9(08) COMP-3.
000440         10  ST-MIN-QTY              PIC S9(9)V9(08) COMP-3.
000450         10  ST-MAX-QTY              PIC S9(9)V9(08) COMP-3.
000460         10  ST-QTY-DECIMALS         PIC 9(02)   COMP.
000470         10  FILLER                  PIC X(06).
000480     05  FILLER                      PIC X(08)   VALUE SPACES.
