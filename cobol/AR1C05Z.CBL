000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: AR1C05Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/03/1987                                    *
000060*                                                                *
000070*  AUTOR: R.FACTORIA                                             *
000080*                                                                *
000090*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000100*                                                                *
000110*  DESCRIPCION: VALIDA LA POLITICA DE RIESGO DE UNA ORDEN ANTES  *
000120*               QUE AR1C04Z LA DEJE EJECUTAR.  VERIFICA STOP     *
000130*               LOSS OBLIGATORIO, PORCENTAJE MAXIMO DE EQUITY,   *
000140*               LIMITE DE PERDIDA DIARIA Y SUFICIENCIA DE SALDO  *
000150*               LIBRE.  NO ES UN PROGRAMA DE ARCHIVOS; ES UN     *
000160*               FILTRO QUE DEVUELVE ACEPTADA/RECHAZADA.          *
000170*                                                                *
000180*  L O G    D E   M O D I F I C A C I O N E S                    *
000190*  AUTOR       FECHA        DESCRIPCION                          *
000200*  R.FACTORIA  12/03/1987   CREACION ORIGINAL                    *
000210*  M.OCHOA     03/02/1999   REVISION DE SIGLO EN VALIDACIONES    MOC030299
000220*               DE FECHA (NO APLICA AQUI, QUEDA POR SIMETRIA)    MOC030299
000230*  J.PRIETO    09/09/2022   SE AGREGA EL AVISO DE STOP LOSS      JPR090922
000240*               FUERA DE RANGO RECOMENDADO (NO RECHAZA)         JPR090922
000250*  M.OCHOA     15/01/2024   SE AGREGA CHEQUEO DE LIMITE DE       MOC150124
000260*               PERDIDA DIARIA ACUMULADA                        MOC150124
000270*  J.PRIETO    05/08/2026   SE AGREGA EL AVISO DE SANITY DE     JPR050826
000280*               STOP LOSS (PRICE VS STOP-LOSS-PRICE REAL DE LA  JPR050826
000290*               ORDEN), DISTINTO DEL AVISO DE RANGO SOLICITADO  JPR050826
000300******************************************************************
000310******************************************************************
000320*                                                                *
000330*         I D E N T I F I C A T I O N   D I V I S I O N          *
000340*                                                                *
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370*
000380 PROGRAM-ID.     AR1C05Z.
000390 AUTHOR.         R.FACTORIA.
000400 INSTALLATION.   NEBULAMIND.
000410 DATE-WRITTEN.   12/03/1987.
000420 DATE-COMPILED.
000430 SECURITY.       NINGUNA.
000440******************************************************************
000450*                                                                *
000460*        E N V I R O N M E N T         D I V I S I O N           *
000470*                                                                *
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520*
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*
000560 INPUT-OUTPUT SECTION.
000570******************************************************************
000580*                                                                *
000590*                D A T A            D I V I S I O N              *
000600*                                                                *
000610******************************************************************
000620 DATA DIVISION.
000630******************************************************************
000640*                                                                *
000650*         W O R K I N G   S T O R A G E   S E C T I O N          *
000660*                                                                *
000670******************************************************************
000680 WORKING-STORAGE SECTION.
000690******************************************************************
000700*                  AREA DE VARIABLES AUXILIARES                  *
000710******************************************************************
000720 01  WS-VARIABLES-AUXILIARES.
000730     05  WS-VALORES-ORDEN.
000740         10  WS-ORDER-VALUE          PIC S9(11)V9(02) COMP-3.
000750         10  WS-MAX-ORDER-VALUE      PIC S9(11)V9(02) COMP-3.
000760     05  WS-VALORES-ORDEN-R REDEFINES WS-VALORES-ORDEN.
000770         10  WS-VO-TABLA             PIC S9(11)V9(02) COMP-3
000780                                     OCCURS 2 TIMES.
000790     05  WS-PRECIO-EJECUCION         PIC S9(9)V9(08) COMP-3.
000800     05  WS-FRACCION-PERDIDA-DIA     PIC S9(1)V9(04) COMP-3.
000810     05  WS-LIMITE-PERDIDA-DIA-FRAC  PIC S9(1)V9(04) COMP-3.
000820     05  WS-DIFERENCIA-PRECIO-SL     PIC S9(9)V9(08) COMP-3.
000830     05  WS-STOP-LOSS-PCT-ACTUAL     PIC S9(3)V9(02) COMP-3.
000840     05  WS-LIMITE-SANITY-SL         PIC S9(3)V9(02) COMP-3.
000850******************************************************************
000860*                AREA DE SWITCHES                                *
000870******************************************************************
000880 01  SW-SWITCHES.
000890     05  SW-HAY-AVISO-SL             PIC X(01)   VALUE 'N'.
000900         88  SW-HAY-AVISO-SL-SI              VALUE 'S'.
000910         88  SW-HAY-AVISO-SL-NO              VALUE 'N'.
000920******************************************************************
000930*                    AREA DE CONTANTES                           *
000940******************************************************************
000950 01  CT-CONTANTES.
000960     05  CT-PROGRAMA                 PIC X(08)   VALUE 'AR1C05Z'.
000970     05  CT-MAX-PCT-EQUITY-CFG       PIC S9(3)V9(02) COMP-3
000980                                      VALUE 5.00.
000990     05  CT-STOP-LOSS-PCT-RECOM      PIC S9(3)V9(02) COMP-3
001000                                      VALUE 2.00.
001010     05  CT-DAILY-LOSS-LIMIT-PCT     PIC S9(3)V9(02) COMP-3
001020                                      VALUE 5.00.
001030     05  CT-PRECIO-FALLBACK          PIC S9(9)V9(02) COMP-3
001040                                      VALUE 50000.00.
001050     05  CT-CIEN                     PIC S9(3)       VALUE 100.
001060     05  CT-DOS                      PIC S9(1)       VALUE 2.
001070******************************************************************
001080*                AREA DE MENSAJES                                *
001090******************************************************************
001100 01  ME-MENSAJES-RECHAZO.
001110     05  ME-SL-OBLIGATORIO           PIC X(40)
001120          VALUE 'STOP LOSS IS MANDATORY AND MUST BE > 0'.
001130     05  ME-MAX-PCT-EXCEDIDO         PIC X(40)
001140          VALUE 'MAX PCT EQUITY EXCEEDS CONFIGURED LIMIT'.
001150     05  ME-LIMITE-PERDIDA-DIA       PIC X(40)
001160          VALUE 'DAILY LOSS LIMIT ALREADY EXCEEDED'.
001170     05  ME-VALOR-ORDEN-EXCEDIDO     PIC X(40)
001180          VALUE 'ORDER VALUE EXCEEDS MAX ORDER VALUE'.
001190     05  ME-SALDO-INSUFICIENTE       PIC X(40)
001200          VALUE 'ORDER VALUE EXCEEDS FREE BALANCE'.
001210     05  ME-MENSAJES-TABLA REDEFINES ME-MENSAJES-RECHAZO.
001220         10  ME-MSG-RENGLON          PIC X(40)   OCCURS 5 TIMES.
001230******************************************************************
001240*                       COPYS UTILIZADAS                         *
001250******************************************************************
001260 LINKAGE SECTION.
001270*
001280******************* A R E A  D E  E N L A C E *********************
001290*
001300 01  LK-ORDEN-SOLICITUD.
001310     COPY ARRQ001.
001320 01  LK-ORDEN-REGISTRO.
001330     COPY ARRC001.
001340 01  LK-CARTERA-REGISTRO.
001350     COPY ARPF001.
001360 01  LK-RESULTADO-RIESGO.
001370     05  RV-ACUM-PNL-DIA-FRAC        PIC S9(1)V9(04) COMP-3.
001380     05  RV-ACEPTADA                 PIC X(01).
001390         88  RV-ACEPTADA-SI                  VALUE 'S'.
001400         88  RV-ACEPTADA-NO                   VALUE 'N'.
001410     05  RV-AVISO-SL-FUERA-RANGO     PIC X(01).
001420         88  RV-AVISO-SL-SI                   VALUE 'S'.
001430         88  RV-AVISO-SL-NO                   VALUE 'N'.
001440     05  RV-AVISO-SL-SANITY          PIC X(01).
001450         88  RV-AVISO-SL-SANITY-SI           VALUE 'S'.
001460         88  RV-AVISO-SL-SANITY-NO           VALUE 'N'.
001470     05  RV-RAZON-RECHAZO            PIC X(40).
001480     05  RV-RAZON-RECHAZO-R REDEFINES RV-RAZON-RECHAZO.
001490         10  RV-RAZON-L1             PIC X(20).
001500         10  RV-RAZON-L2             PIC X(20).
001510******************************************************************
001520*                                                                *
001530*           P R O C E D U R E      D I V I S I O N               *
001540*                                                                *
001550******************************************************************
001560 PROCEDURE DIVISION USING LK-ORDEN-SOLICITUD
001570                          LK-ORDEN-REGISTRO
001580                          LK-CARTERA-REGISTRO
001590                          LK-RESULTADO-RIESGO.
001600*
001610 MAINLINE.
001620*
001630     PERFORM 1000-INICIO
001640        THRU 1000-INICIO-EXIT
001650*
001660     PERFORM 2000-PROCESO
001670        THRU 2000-PROCESO-EXIT
001680*
001690     GOBACK
001700     .
001710******************************************************************
001720*                         1000-INICIO                            *
001730*    INICIALIZAR EL RESULTADO EN ACEPTADA HASTA QUE ALGUN         *
001740*    CHEQUEO DEMUESTRE LO CONTRARIO                               *
001750******************************************************************
001760 1000-INICIO.
001770*
001780     SET RV-ACEPTADA-SI              TO TRUE
001790     SET RV-AVISO-SL-NO              TO TRUE
001800     MOVE SPACES                     TO RV-RAZON-RECHAZO
001810     SET SW-HAY-AVISO-SL-NO          TO TRUE
001820     SET RV-AVISO-SL-SANITY-NO       TO TRUE
001830*
001840     .
001850 1000-INICIO-EXIT.
001860     EXIT.
001870******************************************************************
001880*                        2000-PROCESO                            *
001890*    CORRER LOS CHEQUEOS DE RIESGO EN ORDEN; EL PRIMERO QUE       *
001900*    RECHACE DETIENE LA CADENA (GO TO A LA SALIDA DEL PARRAFO)    *
001910******************************************************************
001920 2000-PROCESO.
001930*
001940     PERFORM 2100-VALIDAR-STOP-LOSS
001950        THRU 2100-VALIDAR-STOP-LOSS-EXIT
001960*
001970     PERFORM 2150-VALIDAR-STOP-LOSS-SANITY
001980        THRU 2150-VALIDAR-STOP-LOSS-SANITY-EXIT
001990*
002000     PERFORM 2200-VALIDAR-MAX-PCT-EQUITY
002010        THRU 2200-VALIDAR-MAX-PCT-EQUITY-EXIT
002020*
002030     PERFORM 2300-VALIDAR-PERDIDA-DIA
002040        THRU 2300-VALIDAR-PERDIDA-DIA-EXIT
002050*
002060     PERFORM 2400-CALCULAR-VALOR-ORDEN
002070        THRU 2400-CALCULAR-VALOR-ORDEN-EXIT
002080*
002090     PERFORM 2500-VALIDAR-VALOR-ORDEN
002100        THRU 2500-VALIDAR-VALOR-ORDEN-EXIT
002110*
002120     PERFORM 2600-VALIDAR-SALDO-LIBRE
002130        THRU 2600-VALIDAR-SALDO-LIBRE-EXIT
002140*
002150     .
002160 2000-PROCESO-EXIT.
002170     EXIT.
002180******************************************************************
002190*                 2100-VALIDAR-STOP-LOSS                         *
002200*    EL STOP LOSS ES OBLIGATORIO Y DEBE SER MAYOR QUE CERO        *
002210******************************************************************
002220 2100-VALIDAR-STOP-LOSS.
002230*
002240     IF  RQ-STOP-LOSS-PCT NOT GREATER THAN ZERO
002250         MOVE ME-SL-OBLIGATORIO      TO RV-RAZON-RECHAZO
002260         SET RV-ACEPTADA-NO          TO TRUE
002270         GO TO 2100-VALIDAR-STOP-LOSS-EXIT
002280     END-IF
002290*
002300     IF  RQ-STOP-LOSS-PCT GREATER THAN CT-STOP-LOSS-PCT-RECOM
002310         SET RV-AVISO-SL-SI          TO TRUE
002320         SET SW-HAY-AVISO-SL-SI      TO TRUE
002330     END-IF
002340*
002350     .
002360 2100-VALIDAR-STOP-LOSS-EXIT.
002370     EXIT.
002380******************************************************************
002390*            2150-VALIDAR-STOP-LOSS-SANITY                        *
002400*    SI PRICE Y STOP-LOSS-PRICE DE LA ORDEN YA CALCULADA VIENEN    *
002410*    AMBOS PRESENTES, EL STOP LOSS REAL NO DEBERIA ALEJARSE DE     *
002420*    PRICE EN MAS DEL DOBLE DEL PORCENTAJE RECOMENDADO; SI SE      *
002430*    ALEJA, ES SOLO UN AVISO DISTINTO AL DE RANGO SOLICITADO       *
002440******************************************************************
002450 2150-VALIDAR-STOP-LOSS-SANITY.
002460*
002470     IF  NOT RV-ACEPTADA-SI
002480         GO TO 2150-VALIDAR-STOP-LOSS-SANITY-EXIT
002490     END-IF
002500*
002510     IF  OR-PRICE GREATER THAN ZERO
002520     AND OR-STOP-LOSS-PRICE GREATER THAN ZERO
002530         COMPUTE WS-DIFERENCIA-PRECIO-SL =
002540                 OR-PRICE - OR-STOP-LOSS-PRICE
002550         IF  WS-DIFERENCIA-PRECIO-SL LESS THAN ZERO
002560             COMPUTE WS-DIFERENCIA-PRECIO-SL =
002570                     ZERO - WS-DIFERENCIA-PRECIO-SL
002580         END-IF
002590         COMPUTE WS-STOP-LOSS-PCT-ACTUAL ROUNDED =
002600                 WS-DIFERENCIA-PRECIO-SL / OR-PRICE * CT-CIEN
002610         COMPUTE WS-LIMITE-SANITY-SL =
002620                 CT-DOS * CT-STOP-LOSS-PCT-RECOM
002630         IF  WS-STOP-LOSS-PCT-ACTUAL GREATER THAN WS-LIMITE-SANITY-SL
002640             SET RV-AVISO-SL-SANITY-SI TO TRUE
002650             SET SW-HAY-AVISO-SL-SI    TO TRUE
002660         END-IF
002670     END-IF
002680*
002690     .
002700 2150-VALIDAR-STOP-LOSS-SANITY-EXIT.
002710     EXIT.
002720******************************************************************
002730*              2200-VALIDAR-MAX-PCT-EQUITY                       *
002740*    EL MAX-PCT-EQUITY SOLICITADO NO PUEDE SUPERAR EL LIMITE      *
002750*    CONFIGURADO DEL PERFIL DE RIESGO                             *
002760******************************************************************
002770 2200-VALIDAR-MAX-PCT-EQUITY.
002780*
002790     IF  NOT RV-ACEPTADA-SI
002800         GO TO 2200-VALIDAR-MAX-PCT-EQUITY-EXIT
002810     END-IF
002820*
002830     IF  RQ-MAX-PCT-EQUITY GREATER THAN CT-MAX-PCT-EQUITY-CFG
002840         MOVE ME-MAX-PCT-EXCEDIDO    TO RV-RAZON-RECHAZO
002850         SET RV-ACEPTADA-NO          TO TRUE
002860         GO TO 2200-VALIDAR-MAX-PCT-EQUITY-EXIT
002870     END-IF
002880*
002890     .
002900 2200-VALIDAR-MAX-PCT-EQUITY-EXIT.
002910     EXIT.
002920******************************************************************
002930*               2300-VALIDAR-PERDIDA-DIA                         *
002940*    SI LA PERDIDA REALIZADA ACUMULADA DEL DIA (EXPRESADA COMO    *
002950*    FRACCION POR EL LLAMADOR) IGUALA O SUPERA EL LIMITE          *
002960*    CONFIGURADO, SE RECHAZAN TODAS LAS ORDENES NUEVAS DEL DIA    *
002970******************************************************************
002980 2300-VALIDAR-PERDIDA-DIA.
002990*
003000     IF  NOT RV-ACEPTADA-SI
003010         GO TO 2300-VALIDAR-PERDIDA-DIA-EXIT
003020     END-IF
003030*
003040     MOVE RV-ACUM-PNL-DIA-FRAC        TO WS-FRACCION-PERDIDA-DIA
003050     COMPUTE WS-LIMITE-PERDIDA-DIA-FRAC =
003060             CT-DAILY-LOSS-LIMIT-PCT / CT-CIEN
003070*
003080     IF  WS-FRACCION-PERDIDA-DIA LESS THAN ZERO
003090         COMPUTE WS-FRACCION-PERDIDA-DIA =
003100                 ZERO - WS-FRACCION-PERDIDA-DIA
003110         IF  WS-FRACCION-PERDIDA-DIA
003120                 NOT LESS THAN WS-LIMITE-PERDIDA-DIA-FRAC
003130             MOVE ME-LIMITE-PERDIDA-DIA  TO RV-RAZON-RECHAZO
003140             SET RV-ACEPTADA-NO          TO TRUE
003150             GO TO 2300-VALIDAR-PERDIDA-DIA-EXIT
003160         END-IF
003170     END-IF
003180*
003190     .
003200 2300-VALIDAR-PERDIDA-DIA-EXIT.
003210     EXIT.
003220******************************************************************
003230*              2400-CALCULAR-VALOR-ORDEN                         *
003240*    ORDER-VALUE = QTY * PRECIO DE EJECUCION (LIMITE SI VIENE,    *
003250*    SINO EL PRECIO DE REFERENCIA FIJO DE RESPALDO)               *
003260******************************************************************
003270 2400-CALCULAR-VALOR-ORDEN.
003280*
003290     IF  NOT RV-ACEPTADA-SI
003300         GO TO 2400-CALCULAR-VALOR-ORDEN-EXIT
003310     END-IF
003320*
003330     IF  RQ-LIMIT-PRICE GREATER THAN ZERO
003340         MOVE RQ-LIMIT-PRICE         TO WS-PRECIO-EJECUCION
003350     ELSE
003360         MOVE CT-PRECIO-FALLBACK     TO WS-PRECIO-EJECUCION
003370     END-IF
003380*
003390     COMPUTE WS-ORDER-VALUE = RQ-QTY * WS-PRECIO-EJECUCION
003400*
003410     .
003420 2400-CALCULAR-VALOR-ORDEN-EXIT.
003430     EXIT.
003440******************************************************************
003450*              2500-VALIDAR-VALOR-ORDEN                          *
003460*    MAX-ORDER-VALUE = TOTAL-EQUITY * MAX-PCT-EQUITY / 100        *
003470******************************************************************
003480 2500-VALIDAR-VALOR-ORDEN.
003490*
003500     IF  NOT RV-ACEPTADA-SI
003510         GO TO 2500-VALIDAR-VALOR-ORDEN-EXIT
003520     END-IF
003530*
003540     COMPUTE WS-MAX-ORDER-VALUE =
003550             PF-TOTAL-EQUITY * RQ-MAX-PCT-EQUITY / CT-CIEN
003560*
003570     IF  WS-ORDER-VALUE GREATER THAN WS-MAX-ORDER-VALUE
003580         MOVE ME-VALOR-ORDEN-EXCEDIDO TO RV-RAZON-RECHAZO
003590         SET RV-ACEPTADA-NO           TO TRUE
003600         GO TO 2500-VALIDAR-VALOR-ORDEN-EXIT
003610     END-IF
003620*
003630     .
003640 2500-VALIDAR-VALOR-ORDEN-EXIT.
003650     EXIT.
003660******************************************************************
003670*              2600-VALIDAR-SALDO-LIBRE                          *
003680*    PARA ORDENES DE COMPRA, EL VALOR DE LA ORDEN NO PUEDE        *
003690*    SUPERAR EL SALDO LIBRE DISPONIBLE                            *
003700******************************************************************
003710 2600-VALIDAR-SALDO-LIBRE.
003720*
003730     IF  NOT RV-ACEPTADA-SI
003740         GO TO 2600-VALIDAR-SALDO-LIBRE-EXIT
003750     END-IF
003760*
003770     IF  RQ-SIDE-COMPRA
003780         IF  WS-ORDER-VALUE GREATER THAN PF-FREE-BALANCE
003790             MOVE ME-SALDO-INSUFICIENTE TO RV-RAZON-RECHAZO
003800             SET RV-ACEPTADA-NO         TO TRUE
003810             GO TO 2600-VALIDAR-SALDO-LIBRE-EXIT
003820         END-IF
003830     END-IF
003840*
003850     .
003860 2600-VALIDAR-SALDO-LIBRE-EXIT.
003870     EXIT.
