000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: AR9C00Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/03/1987                                    *
000060*                                                                *
000070*  AUTOR: R.FACTORIA                                             *
000080*                                                                *
000090*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000100*                                                                *
000110*  DESCRIPCION: UTILITARIO COMPARTIDO DE ABEND DEL PROCESO       *
000120*               BATCH.  LO INVOCAN POR CALL TODOS LOS PROGRAMAS  *
000130*               DE LA CADENA (AR1C01Z A AR1C05Z) CUANDO SU       *
000140*               PARRAFO 9999-ABEND-xxxx DETECTA UN ERROR DE      *
000150*               E/S SOBRE SUS ARCHIVOS.  DEJA CONSTANCIA EN EL   *
000160*               SYSOUT Y TERMINA EL JOB CON RETURN-CODE 16.      *
000170*                                                                *
000180*  L O G    D E   M O D I F I C A C I O N E S                    *
000190*  AUTOR       FECHA        DESCRIPCION                          *
000200*  R.FACTORIA  12/03/1987   CREACION ORIGINAL (DERIVADO DE LA    *
000210*               RUTINA EN LINEA QG1CABC)                         *
000220*  M.OCHOA     03/02/1999   AJUSTE DE SIGLO PARA EL AMARRE DE   MOC030299
000230*               FECHAS AL IMPRIMIR EL ENCABEZADO DE ABEND       MOC030299
000240*  J.PRIETO    18/07/2024   SE IMPRIME AB-FILE-STATUS EN EL     JPR180724
000250*               MENSAJE DE SYSOUT PARA AGILIZAR DIAGNOSTICO     JPR180724
000260******************************************************************
000270******************************************************************
000280*                                                                *
000290*         I D E N T I F I C A T I O N   D I V I S I O N          *
000300*                                                                *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330*
000340 PROGRAM-ID.     AR9C00Z.
000350 AUTHOR.         R.FACTORIA.
000360 INSTALLATION.   NEBULAMIND.
000370 DATE-WRITTEN.   12/03/1987.
000380 DATE-COMPILED.
000390 SECURITY.       NINGUNA.
000400******************************************************************
000410*                                                                *
000420*        E N V I R O N M E N T         D I V I S I O N           *
000430*                                                                *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460*
000470 CONFIGURATION SECTION.
000480*
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510*
000520 INPUT-OUTPUT SECTION.
000530******************************************************************
000540*                                                                *
000550*                D A T A            D I V I S I O N              *
000560*                                                                *
000570******************************************************************
000580 DATA DIVISION.
000590******************************************************************
000600*                                                                *
000610*         W O R K I N G   S T O R A G E   S E C T I O N          *
000620*                                                                *
000630******************************************************************
000640 WORKING-STORAGE SECTION.
000650******************************************************************
000660*                  AREA DE VARIABLES AUXILIARES                  *
000670******************************************************************
000680 01  WS-VARIABLES-AUXILIARES.
000690     05  WS-FECHA-SISTEMA            PIC 9(06).
000700     05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
000710         10  WS-FS-ANO-2             PIC 9(02).
000720         10  WS-FS-MES               PIC 9(02).
000730         10  WS-FS-DIA               PIC 9(02).
000740     05  WS-FECHA-SIGLO              PIC 9(08).
000750     05  WS-FECHA-SIGLO-R REDEFINES WS-FECHA-SIGLO.
000760         10  WS-FG-SIGLO             PIC 9(02).
000770         10  WS-FG-FECHA-6           PIC 9(06).
000780     05  WS-HORA-SISTEMA             PIC 9(08).
000790     05  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
000800         10  WS-HS-HORA              PIC 9(02).
000810         10  WS-HS-MINUTO            PIC 9(02).
000820         10  WS-HS-SEGUNDO           PIC 9(02).
000830         10  WS-HS-CENTESIMA         PIC 9(02).
000840     05  WS-CONTADOR-LLAMADAS        PIC 9(05)   COMP.
000850******************************************************************
000860*                    AREA DE CONTANTES                           *
000870******************************************************************
000880 01  CT-CONTANTES.
000890     05  CT-PROGRAMA                 PIC X(08)   VALUE 'AR9C00Z'.
000900     05  CT-SIGLO-20                 PIC 9(02)   VALUE 19.
000910     05  CT-SIGLO-21                 PIC 9(02)   VALUE 20.
000920     05  CT-TOPE-SIGLO               PIC 9(02)   VALUE 70.
000930     05  CT-RETURN-CODE-ABEND        PIC 9(03)   COMP VALUE 16.
000940******************************************************************
000950*                AREA DE MENSAJES DE SYSOUT                      *
000960******************************************************************
000970 01  ME-LINEA-ABEND.
000980     05  ME-LIT-1                    PIC X(20)
000990                                 VALUE '*** ABEND BATCH  ***'.
001000     05  ME-LIT-PROGRAMA             PIC X(11)
001010                                 VALUE ' PROGRAMA: '.
001020     05  ME-PROGRAMA-ERRADO          PIC X(08).
001030     05  ME-LIT-PARRAFO              PIC X(11)
001040                                 VALUE ' PARRAFO : '.
001050     05  ME-PARRAFO-ERRADO           PIC X(30).
001060     05  FILLER                      PIC X(20)   VALUE SPACES.
001070 01  ME-LINEA-DETALLE.
001080     05  ME-LIT-OBJETO               PIC X(11)
001090                                 VALUE ' ARCHIVO : '.
001100     05  ME-OBJETO-ERRADO            PIC X(08).
001110     05  ME-LIT-STATUS               PIC X(15)
001120                                 VALUE '  FILE-STATUS: '.
001130     05  ME-STATUS-ERRADO            PIC X(02).
001140     05  ME-LIT-COD                  PIC X(11)
001150                                 VALUE '  MENSAJE: '.
001160     05  ME-COD-ERRADO               PIC X(07).
001170     05  FILLER                      PIC X(18)   VALUE SPACES.
001180******************************************************************
001190*                       COPYS UTILIZADAS                         *
001200******************************************************************
001210 LINKAGE SECTION.
001220*
001230******************* A R E A  D E  E N L A C E *********************
001240*
001250 01  LK-AREA-ABEND.
001260     COPY ARAB001.
001270******************************************************************
001280*                                                                *
001290*           P R O C E D U R E      D I V I S I O N               *
001300*                                                                *
001310******************************************************************
001320 PROCEDURE DIVISION USING LK-AREA-ABEND.
001330*
001340 MAINLINE.
001350*
001360     PERFORM 1000-INICIO
001370        THRU 1000-INICIO-EXIT
001380*
001390     PERFORM 2000-PROCESO
001400        THRU 2000-PROCESO-EXIT
001410*
001420     PERFORM 3000-FIN
001430        THRU 3000-FIN-EXIT
001440*
001450     GOBACK
001460     .
001470******************************************************************
001480*                         1000-INICIO                            *
001490*    CAPTURAR FECHA Y HORA DEL SISTEMA PARA EL ENCABEZADO         *
001500******************************************************************
001510 1000-INICIO.
001520*
001530     ACCEPT WS-FECHA-SISTEMA         FROM DATE
001540     ACCEPT WS-HORA-SISTEMA          FROM TIME
001550*
001560     IF  WS-FS-ANO-2 LESS THAN CT-TOPE-SIGLO
001570         MOVE CT-SIGLO-21            TO WS-FG-SIGLO
001580     ELSE
001590         MOVE CT-SIGLO-20            TO WS-FG-SIGLO
001600     END-IF
001610     MOVE WS-FECHA-SISTEMA           TO WS-FG-FECHA-6
001620*
001630     ADD 1                           TO WS-CONTADOR-LLAMADAS
001640*
001650     .
001660 1000-INICIO-EXIT.
001670     EXIT.
001680******************************************************************
001690*                        2000-PROCESO                            *
001700*    ARMAR Y DESPACHAR AL SYSOUT LA LINEA DE ABEND, LUEGO         *
001710*    TERMINAR EL JOB CON RETURN-CODE DE ERROR                     *
001720******************************************************************
001730 2000-PROCESO.
001740*
001750     MOVE AB-PROGRAMA                TO ME-PROGRAMA-ERRADO
001760     MOVE AB-PARRAFO                 TO ME-PARRAFO-ERRADO
001770     DISPLAY ME-LINEA-ABEND
001780*
001790     MOVE AB-OBJETO-ERROR            TO ME-OBJETO-ERRADO
001800     MOVE AB-FILE-STATUS             TO ME-STATUS-ERRADO
001810     MOVE AB-COD-ERROR               TO ME-COD-ERRADO
001820     DISPLAY ME-LINEA-DETALLE
001830*
001840     DISPLAY AB-TEXTO-ERROR
001850*
001860     .
001870 2000-PROCESO-EXIT.
001880     EXIT.
001890******************************************************************
001900*                         3000-FIN                               *
001910*    DEVOLVER RETURN-CODE DE ABEND AL STEP DE JCL QUE INVOCO      *
001920*    ESTE PASO Y TERMINAR EL PROGRAMA                             *
001930******************************************************************
001940 3000-FIN.
001950*
001960     MOVE CT-RETURN-CODE-ABEND       TO RETURN-CODE
001970*
001980     .
001990 3000-FIN-EXIT.
002000     EXIT.
