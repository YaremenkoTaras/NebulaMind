000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: AR1C03Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/03/1987                                    *
000060*                                                                *
000070*  AUTOR: R.FACTORIA                                             *
000080*                                                                *
000090*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000100*                                                                *
000110*  DESCRIPCION: EJECUCION DE UNA CADENA DE ARBITRAJE YA          *
000120*               ENCONTRADA POR AR1C02Z.  REPRECIA CADA PASO      *
000130*               CONTRA LA TABLA DE TARIFAS VIGENTE, RECALCULA    *
000140*               LA RENTABILIDAD, Y SI SIGUE SIENDO RENTABLE      *
000150*               "LLENA" CADA PASO EN ORDEN, ARRASTRANDO EL       *
000160*               MONTO RESULTANTE DE UN PASO AL SIGUIENTE.        *
000170*                                                                *
000180*  L O G    D E   M O D I F I C A C I O N E S                    *
000190*  AUTOR       FECHA        DESCRIPCION                          *
000200*  R.FACTORIA  12/03/1987   CREACION ORIGINAL                    *
000210*  J.PRIETO    09/09/2022   SE AGREGA EL CHEQUEO DE CANTIDAD    JPR090922
000220*               MINIMA/MAXIMA ANTES DE ACEPTAR LA CADENA         JPR090922
000230*  M.OCHOA     04/11/2023   SE TRUNCA LA CANTIDAD POR PASO A     MOC041123
000240*               LOS DECIMALES DEL PAR ANTES DE LLENAR            MOC041123
000250*  J.PRIETO    22/06/2024   SE AGREGA EL TOPE MINIMO/MAXIMO EN   JPR220624
000260*               LA EJECUCION REAL (AHORA RECORTA, NO RECHAZA)    JPR220624
000270*  J.PRIETO    05/08/2026   SE QUITA LT-BASE/LT-QUOTE DEL AREA   JPR050826
000280*               DE ENLACE; AR1C03Z NO LOS USABA, SOLO QUEDABAN   JPR050826
000290*               PARA QUE EL RENGLON COINCIDIERA CON AR1C01Z      JPR050826
000300******************************************************************
000310******************************************************************
000320*                                                                *
000330*         I D E N T I F I C A T I O N   D I V I S I O N          *
000340*                                                                *
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370*
000380 PROGRAM-ID.     AR1C03Z.
000390 AUTHOR.         R.FACTORIA.
000400 INSTALLATION.   NEBULAMIND.
000410 DATE-WRITTEN.   12/03/1987.
000420 DATE-COMPILED.
000430 SECURITY.       NINGUNA.
000440******************************************************************
000450*                                                                *
000460*        E N V I R O N M E N T         D I V I S I O N           *
000470*                                                                *
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520*
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*
000560 INPUT-OUTPUT SECTION.
000570******************************************************************
000580*                                                                *
000590*                D A T A            D I V I S I O N              *
000600*                                                                *
000610******************************************************************
000620 DATA DIVISION.
000630******************************************************************
000640*                                                                *
000650*         W O R K I N G   S T O R A G E   S E C T I O N          *
000660*                                                                *
000670******************************************************************
000680 WORKING-STORAGE SECTION.
000690******************************************************************
000700*                  AREA DE VARIABLES AUXILIARES                  *
000710******************************************************************
000720 01  WS-VARIABLES-AUXILIARES.
000730     05  WS-MONTO-CORRIENTE          PIC S9(11)V9(02) COMP-3.
000740     05  WS-MONTO-SIMULADO           PIC S9(11)V9(02) COMP-3.
000750     05  WS-MONTO-NOCIONAL           PIC S9(9)V9(08) COMP-3.
000760     05  WS-CANTIDAD-CRUDA           PIC S9(9)V9(08) COMP-3.
000770     05  WS-CANTIDAD-TRUNCA          PIC S9(9)V9(08) COMP-3.
000780     05  WS-FACTOR-DECIMAL           PIC S9(9)V9(08) COMP-3.
000790     05  WS-TEMPORAL-ENTERO          PIC S9(9)         COMP-3.
000800     05  WS-PRECIO-RENGLON           PIC S9(7)V9(08) COMP-3.
000810     05  WS-SIMBOLO-PASO             PIC X(12).
000820     05  WS-SIMBOLO-PASO-R REDEFINES WS-SIMBOLO-PASO.
000830         10  WS-SP-BASE-6            PIC X(06).
000840         10  WS-SP-SUFIJO-6          PIC X(06).
000850     05  WS-FECHA-SISTEMA            PIC 9(06).
000860     05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
000870         10  WS-FS-ANO-2             PIC 9(02).
000880         10  WS-FS-MES               PIC 9(02).
000890         10  WS-FS-DIA               PIC 9(02).
000900     05  WS-IX                       PIC 9(03)   COMP.
000910     05  WS-IX2                      PIC 9(03)   COMP.
000920******************************************************************
000930*                AREA DE SWITCHES                                *
000940******************************************************************
000950 01  SW-SWITCHES.
000960     05  SW-CADENA-VALIDA            PIC X(01)   VALUE 'S'.
000970         88  SW-CADENA-OK                      VALUE 'S'.
000980         88  SW-CADENA-MAL                     VALUE 'N'.
000990     05  SW-TARIFA-HALLADA           PIC X(01)   VALUE 'N'.
001000         88  SW-TARIFA-SI                      VALUE 'S'.
001010         88  SW-TARIFA-NO                      VALUE 'N'.
001020******************************************************************
001030*                    AREA DE CONTANTES                           *
001040******************************************************************
001050 01  CT-CONTANTES.
001060     05  CT-PROGRAMA                 PIC X(08)   VALUE 'AR1C03Z'.
001070     05  CT-CIEN                     PIC S9(3)       VALUE 100.
001080     05  CT-UNO                      PIC S9(1)       VALUE 1.
001090     05  CT-DIEZ                     PIC S9(2)       VALUE 10.
001100******************************************************************
001110*                       COPYS UTILIZADAS                        *
001120******************************************************************
001130 LINKAGE SECTION.
001140*
001150******************* A R E A  D E  E N L A C E *********************
001160*
001170 01  LK-CADENA-REGISTRO.
001180     COPY ARCH001.
001190 01  LK-TABLA-TARIFAS.
001200     05  LK-CANT-TARIFAS             PIC 9(05)   COMP.
001210     05  LK-RENGLON-TARIFA OCCURS 500 TIMES
001220                     DEPENDING ON LK-CANT-TARIFAS
001230                     INDEXED BY LK-IX-TARIFA.
001240         10  LT-SYMBOL               PIC X(12).
001250         10  LT-SYMBOL-R REDEFINES LT-SYMBOL.
001260             15  LT-SYM-BASE-6       PIC X(06).
001270             15  LT-SYM-SUFIJO-6     PIC X(06).
001280         10  LT-RATE                 PIC S9(7)V9(08) COMP-3.
001290 01  LK-MONTO-BASE                   PIC S9(11)V9(02) COMP-3.
001300 01  LK-CADENA-OK                    PIC X(01).
001310     88  LK-EJECUTADA-SI                      VALUE 'S'.
001320     88  LK-EJECUTADA-NO                      VALUE 'N'.
001330******************************************************************
001340*                                                                *
001350*           P R O C E D U R E      D I V I S I O N               *
001360*                                                                *
001370******************************************************************
001380 PROCEDURE DIVISION USING LK-TABLA-TARIFAS
001390                          LK-CADENA-REGISTRO
001400                          LK-MONTO-BASE
001410                          LK-CADENA-OK.
001420*
001430 MAINLINE.
001440*
001450     PERFORM 1000-INICIO
001460        THRU 1000-INICIO-EXIT
001470*
001480     PERFORM 2000-PROCESO
001490        THRU 2000-PROCESO-EXIT
001500*
001510     GOBACK
001520     .
001530******************************************************************
001540*                         1000-INICIO                            *
001550*    DEJAR LA CADENA LISTA PARA LA VUELTA DE EJECUCION            *
001560******************************************************************
001570 1000-INICIO.
001580*
001590     SET SW-CADENA-OK                TO TRUE
001600     SET CH-STATUS-EJECUTANDO        TO TRUE
001610     SET LK-EJECUTADA-NO             TO TRUE
001620     ACCEPT WS-FECHA-SISTEMA     FROM DATE
001630     MOVE LK-MONTO-BASE              TO CH-INITIAL-AMT
001640     MOVE LK-MONTO-BASE              TO WS-MONTO-SIMULADO
001650     MOVE LK-MONTO-BASE              TO WS-MONTO-CORRIENTE
001660*
001670     .
001680 1000-INICIO-EXIT.
001690     EXIT.
001700******************************************************************
001710*                        2000-PROCESO                            *
001720******************************************************************
001730 2000-PROCESO.
001740*
001750     PERFORM 2100-REPRECIAR-PASO
001760        THRU 2100-REPRECIAR-PASO-EXIT
001770        VARYING WS-IX FROM 1 BY 1
001780        UNTIL WS-IX GREATER THAN CH-STEP-COUNT
001790           OR SW-CADENA-MAL
001800*
001810     IF  SW-CADENA-MAL
001820         GO TO 2700-FALLO
001830     END-IF
001840*
001850     PERFORM 2300-RECALCULAR-RENTABILIDAD
001860        THRU 2300-RECALCULAR-RENTABILIDAD-EXIT
001870*
001880     IF  CH-PROFIT-PCT NOT GREATER THAN ZERO
001890         SET SW-CADENA-MAL           TO TRUE
001900         GO TO 2700-FALLO
001910     END-IF
001920*
001930     PERFORM 2400-EJECUTAR-PASO
001940        THRU 2400-EJECUTAR-PASO-EXIT
001950        VARYING WS-IX FROM 1 BY 1
001960        UNTIL WS-IX GREATER THAN CH-STEP-COUNT
001970           OR SW-CADENA-MAL
001980*
001990     IF  SW-CADENA-MAL
002000         GO TO 2700-FALLO
002010     END-IF
002020*
002030     PERFORM 2600-FINALIZAR-EXITO
002040        THRU 2600-FINALIZAR-EXITO-EXIT
002050*
002060     GO TO 2000-PROCESO-EXIT
002070     .
002080 2700-FALLO.
002090*
002100     PERFORM 2750-FINALIZAR-FALLO
002110        THRU 2750-FINALIZAR-FALLO-EXIT
002120*
002130     .
002140 2000-PROCESO-EXIT.
002150     EXIT.
002160******************************************************************
002170*                 2100-REPRECIAR-PASO                            *
002180*    BUSCAR LA TARIFA VIGENTE DEL PASO WS-IX Y VALIDAR QUE LA     *
002190*    CANTIDAD NEGOCIABLE CAIGA DENTRO DE MIN-QTY/MAX-QTY           *
002200******************************************************************
002210 2100-REPRECIAR-PASO.
002220*
002230     PERFORM 2150-BUSCAR-TARIFA-PASO
002240        THRU 2150-BUSCAR-TARIFA-PASO-EXIT
002250*
002260     IF  NOT SW-TARIFA-SI OR ST-RATE(WS-IX) EQUAL ZERO
002270         SET SW-CADENA-MAL           TO TRUE
002280         GO TO 2100-REPRECIAR-PASO-EXIT
002290     END-IF
002300*
002310     IF  ST-SIDE-COMPRA(WS-IX)
002320         COMPUTE WS-CANTIDAD-CRUDA ROUNDED =
002330             WS-MONTO-SIMULADO / ST-RATE(WS-IX)
002340     ELSE
002350         MOVE WS-MONTO-SIMULADO      TO WS-CANTIDAD-CRUDA
002360     END-IF
002370*
002380     IF  WS-CANTIDAD-CRUDA LESS THAN ST-MIN-QTY(WS-IX)
002390         OR WS-CANTIDAD-CRUDA GREATER THAN ST-MAX-QTY(WS-IX)
002400         SET SW-CADENA-MAL           TO TRUE
002410         GO TO 2100-REPRECIAR-PASO-EXIT
002420     END-IF
002430*
002440     IF  ST-SIDE-COMPRA(WS-IX)
002450         MOVE WS-CANTIDAD-CRUDA      TO WS-MONTO-SIMULADO
002460     ELSE
002470         COMPUTE WS-MONTO-SIMULADO ROUNDED =
002480             WS-CANTIDAD-CRUDA * ST-RATE(WS-IX)
002490     END-IF
002500*
002510     .
002520 2100-REPRECIAR-PASO-EXIT.
002530     EXIT.
002540******************************************************************
002550*                 2150-BUSCAR-TARIFA-PASO                        *
002560*    BUSCAR EN LA TABLA DE TARIFAS LA VIGENTE PARA ST-SYMBOL       *
002570******************************************************************
002580 2150-BUSCAR-TARIFA-PASO.
002590*
002600     SET SW-TARIFA-NO                TO TRUE
002610     MOVE ST-SYMBOL(WS-IX)           TO WS-SIMBOLO-PASO
002620*
002630     IF  LK-CANT-TARIFAS GREATER THAN ZERO
002640         PERFORM 2155-COMPARAR-TARIFA
002650            THRU 2155-COMPARAR-TARIFA-EXIT
002660            VARYING LK-IX-TARIFA FROM 1 BY 1
002670            UNTIL LK-IX-TARIFA GREATER THAN LK-CANT-TARIFAS
002680                OR SW-TARIFA-SI
002690     END-IF
002700*
002710     .
002720 2150-BUSCAR-TARIFA-PASO-EXIT.
002730     EXIT.
002740******************************************************************
002750*                 2155-COMPARAR-TARIFA                           *
002760******************************************************************
002770 2155-COMPARAR-TARIFA.
002780*
002790     IF  LT-SYMBOL(LK-IX-TARIFA) EQUAL WS-SIMBOLO-PASO
002800         SET SW-TARIFA-SI            TO TRUE
002810         MOVE LT-RATE(LK-IX-TARIFA)  TO ST-RATE(WS-IX)
002820     END-IF
002830*
002840     .
002850 2155-COMPARAR-TARIFA-EXIT.
002860     EXIT.
002870******************************************************************
002880*              2300-RECALCULAR-RENTABILIDAD                      *
002890*    SIMULAR LA CADENA CON UN MONTO NOCIONAL DE 1 PARA SACAR      *
002900*    LA RENTABILIDAD REAL DESPUES DEL REPRECIADO DE CADA PASO     *
002910******************************************************************
002920 2300-RECALCULAR-RENTABILIDAD.
002930*
002940     MOVE CT-UNO                     TO WS-MONTO-NOCIONAL
002950*
002960     PERFORM 2320-ACUMULAR-NOCIONAL
002970        THRU 2320-ACUMULAR-NOCIONAL-EXIT
002980        VARYING WS-IX2 FROM 1 BY 1
002990        UNTIL WS-IX2 GREATER THAN CH-STEP-COUNT
003000*
003010     COMPUTE CH-PROFIT-PCT ROUNDED =
003020         (WS-MONTO-NOCIONAL - CT-UNO) * CT-CIEN
003030*
003040     .
003050 2300-RECALCULAR-RENTABILIDAD-EXIT.
003060     EXIT.
003070******************************************************************
003080*                 2320-ACUMULAR-NOCIONAL                         *
003090******************************************************************
003100 2320-ACUMULAR-NOCIONAL.
003110*
003120     IF  ST-SIDE-COMPRA(WS-IX2)
003130         COMPUTE WS-MONTO-NOCIONAL ROUNDED =
003140             WS-MONTO-NOCIONAL / ST-RATE(WS-IX2)
003150     ELSE
003160         COMPUTE WS-MONTO-NOCIONAL ROUNDED =
003170             WS-MONTO-NOCIONAL * ST-RATE(WS-IX2)
003180     END-IF
003190*
003200     .
003210 2320-ACUMULAR-NOCIONAL-EXIT.
003220     EXIT.
003230******************************************************************
003240*                 2400-EJECUTAR-PASO                             *
003250*    "LLENAR" EL PASO WS-IX AL PRECIO VIGENTE, RECORTANDO LA      *
003260*    CANTIDAD A MIN-QTY/MAX-QTY Y TRUNCANDO A QTY-DECIMALS        *
003270******************************************************************
003280 2400-EJECUTAR-PASO.
003290*
003300     IF  ST-SIDE-COMPRA(WS-IX)
003310         COMPUTE WS-CANTIDAD-CRUDA ROUNDED =
003320             WS-MONTO-CORRIENTE / ST-RATE(WS-IX)
003330     ELSE
003340         MOVE WS-MONTO-CORRIENTE     TO WS-CANTIDAD-CRUDA
003350     END-IF
003360*
003370     PERFORM 2450-TRUNCAR-CANTIDAD
003380        THRU 2450-TRUNCAR-CANTIDAD-EXIT
003390*
003400     IF  WS-CANTIDAD-TRUNCA LESS THAN ST-MIN-QTY(WS-IX)
003410         MOVE ST-MIN-QTY(WS-IX)      TO WS-CANTIDAD-TRUNCA
003420     END-IF
003430*
003440     IF  WS-CANTIDAD-TRUNCA GREATER THAN ST-MAX-QTY(WS-IX)
003450         MOVE ST-MAX-QTY(WS-IX)      TO WS-CANTIDAD-TRUNCA
003460     END-IF
003470*
003480     MOVE ST-RATE(WS-IX)             TO WS-PRECIO-RENGLON
003490*
003500     IF  ST-SIDE-COMPRA(WS-IX)
003510         MOVE WS-CANTIDAD-TRUNCA     TO WS-MONTO-CORRIENTE
003520     ELSE
003530         COMPUTE WS-MONTO-CORRIENTE ROUNDED =
003540             WS-CANTIDAD-TRUNCA * WS-PRECIO-RENGLON
003550     END-IF
003560*
003570     .
003580 2400-EJECUTAR-PASO-EXIT.
003590     EXIT.
003600******************************************************************
003610*                 2450-TRUNCAR-CANTIDAD                          *
003620*    TRUNCAR (PISO, NO REDONDEO) LA CANTIDAD CRUDA A LOS          *
003630*    DECIMALES PERMITIDOS DEL PASO, VIA MOVE A UN ENTERO          *
003640******************************************************************
003650 2450-TRUNCAR-CANTIDAD.
003660*
003670     COMPUTE WS-FACTOR-DECIMAL =
003680         CT-DIEZ ** ST-QTY-DECIMALS(WS-IX)
003690*
003700     COMPUTE WS-TEMPORAL-ENTERO =
003710         WS-CANTIDAD-CRUDA * WS-FACTOR-DECIMAL
003720*
003730     COMPUTE WS-CANTIDAD-TRUNCA ROUNDED =
003740         WS-TEMPORAL-ENTERO / WS-FACTOR-DECIMAL
003750*
003760     .
003770 2450-TRUNCAR-CANTIDAD-EXIT.
003780     EXIT.
003790******************************************************************
003800*                 2600-FINALIZAR-EXITO                          *
003810*    DEJAR LA CADENA COMO COMPLETADA CON SUS MONTOS Y SU          *
003820*    RENTABILIDAD FINAL CALCULADA SOBRE EL MONTO REAL             *
003830******************************************************************
003840 2600-FINALIZAR-EXITO.
003850*
003860     MOVE WS-MONTO-CORRIENTE         TO CH-FINAL-AMT
003870*
003880     COMPUTE CH-PROFIT-PCT ROUNDED =
003890         (CH-FINAL-AMT - CH-INITIAL-AMT) / CH-INITIAL-AMT * CT-CIEN
003900*
003910     SET CH-STATUS-COMPLETADA        TO TRUE
003920     SET LK-EJECUTADA-SI             TO TRUE
003930*
003940     .
003950 2600-FINALIZAR-EXITO-EXIT.
003960     EXIT.
003970******************************************************************
003980*                 2750-FINALIZAR-FALLO                          *
003990*    DEJAR LA CADENA COMO FALLIDA, SIN DESHACER LOS PASOS YA      *
004000*    LLENADOS (NO SE INTENTA REVERSA DE LA EJECUCION PARCIAL)     *
004010******************************************************************
004020 2750-FINALIZAR-FALLO.
004030*
004040     MOVE WS-MONTO-CORRIENTE         TO CH-FINAL-AMT
004050     SET CH-STATUS-FALLIDA           TO TRUE
004060     SET LK-EJECUTADA-NO             TO TRUE
004070*
004080     .
004090 2750-FINALIZAR-FALLO-EXIT.
004100     EXIT.
