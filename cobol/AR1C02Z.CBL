000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: AR1C02Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/03/1987                                    *
000060*                                                                *
000070*  AUTOR: R.FACTORIA                                             *
000080*                                                                *
000090*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000100*                                                                *
000110*  DESCRIPCION: BUSQUEDA DE CADENAS DE ARBITRAJE.  ARMA EL GRAFO *
000120*               DE EJES BASE/QUOTE A PARTIR DE LA TABLA DE       *
000130*               TARIFAS, ESCOGE EL CONJUNTO DE ACTIVOS DE        *
000140*               TRABAJO, Y RECORRE EN PROFUNDIDAD TODOS LOS      *
000150*               CAMINOS DE EXACTAMENTE CHAIN-LENGTH EJES QUE      *
000160*               CIERRAN SOBRE EL ACTIVO BASE.  DEVUELVE LA MEJOR *
000170*               CADENA HALLADA A AR1C01Z PARA SU EJECUCION.       *
000180*                                                                *
000190*  L O G    D E   M O D I F I C A C I O N E S                    *
000200*  AUTOR       FECHA        DESCRIPCION                          *
000210*  R.FACTORIA  12/03/1987   CREACION ORIGINAL                    *
000220*  M.OCHOA     03/02/1999   AJUSTE DE SIGLO EN WS-FECHA-SISTEMA  MOC030299
000230*               (NO SE USA EN LA BUSQUEDA, QUEDA POR SIMETRIA)   MOC030299
000240*  J.PRIETO    09/09/2022   SE AGREGA EL CALCULO DEL MONTO       JPR090922
000250*               MINIMO REQUERIDO (CH-MIN-REQUIRED-AMT) POR EL    JPR090922
000260*               METODO DE ARRASTRE HACIA ATRAS DE CADA PASO      JPR090922
000270*  M.OCHOA     04/11/2023   COMO LA TARIFA NO TRAE TOPES DE      MOC041123
000280*               CANTIDAD NI DECIMALES, SE ASIGNAN LOS VALORES    MOC041123
000290*               POR DEFECTO DEL NEGOCIO A CADA PASO HALLADO      MOC041123
000300*  J.PRIETO    22/06/2024   SE PODA LA RAMA EN CUANTO EL         JPR220624
000310*               PRODUCTO ACUMULADO DE TARIFAS CAE POR DEBAJO     JPR220624
000320*               DE 0.5 PARA NO SEGUIR UNA RAMA SIN SALIDA        JPR220624
000330*  J.PRIETO    05/08/2026   RT-BASE/RT-QUOTE YA NO VIENEN DEL    JPR050826
000340*               ARCHIVO; 2100-ARMAR-EJES LOS DERIVA DEL SYMBOL   JPR050826
000350*               PROBANDO LA TABLA CT-TABLA-SUFIJOS               JPR050826
000360******************************************************************
000370******************************************************************
000380*                                                                *
000390*         I D E N T I F I C A T I O N   D I V I S I O N          *
000400*                                                                *
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430*
000440 PROGRAM-ID.     AR1C02Z.
000450 AUTHOR.         R.FACTORIA.
000460 INSTALLATION.   NEBULAMIND.
000470 DATE-WRITTEN.   12/03/1987.
000480 DATE-COMPILED.
000490 SECURITY.       NINGUNA.
000500******************************************************************
000510*                                                                *
000520*        E N V I R O N M E N T         D I V I S I O N           *
000530*                                                                *
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560*
000570 CONFIGURATION SECTION.
000580*
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*
000620 INPUT-OUTPUT SECTION.
000630******************************************************************
000640*                                                                *
000650*                D A T A            D I V I S I O N              *
000660*                                                                *
000670******************************************************************
000680 DATA DIVISION.
000690******************************************************************
000700*                                                                *
000710*         W O R K I N G   S T O R A G E   S E C T I O N          *
000720*                                                                *
000730******************************************************************
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760*       TABLA DE EJES DEL GRAFO (DOS POR CADA TARIFA LEIDA)       *
000770******************************************************************
000780 01  TB-TABLA-EJES.
000790     05  TB-CANT-EJES                PIC 9(05)   COMP.
000800     05  TB-RENGLON-EJE OCCURS 1000 TIMES
000810                     INDEXED BY TB-IX-EJE.
000820         10  EJ-FROM                  PIC X(06).
000830         10  EJ-TO                    PIC X(06).
000840         10  EJ-SYMBOL                PIC X(12).
000850         10  EJ-SIDE                  PIC X(04).
000860             88  EJ-SIDE-COMPRA               VALUE 'BUY '.
000870             88  EJ-SIDE-VENTA                VALUE 'SELL'.
000880         10  EJ-RATE                  PIC S9(7)V9(08) COMP-3.
000890******************************************************************
000900*          CONJUNTO DE ACTIVOS DE TRABAJO DE LA BUSQUEDA          *
000910******************************************************************
000920 01  TB-TABLA-ACTIVOS.
000930     05  TB-CANT-ACTIVOS              PIC 9(03)   COMP.
000940     05  TB-RENGLON-ACTIVO OCCURS 50 TIMES
000950                     INDEXED BY TB-IX-ACTIVO.
000960         10  WA-ASSET                 PIC X(06).
000970******************************************************************
000980*      PILA DE LA BUSQUEDA EN PROFUNDIDAD (UN RENGLON POR PASO)   *
000990******************************************************************
001000 01  TB-PILA-DFS.
001010     05  TB-PILA-RENGLON OCCURS 5 TIMES
001020                     INDEXED BY TB-IX-PILA.
001030         10  PI-EDGE-IX               PIC 9(05)   COMP.
001040         10  PI-ASSET-LLEGADA         PIC X(06).
001050         10  PI-FROM                  PIC X(06).
001060         10  PI-SYMBOL                PIC X(12).
001070         10  PI-SIDE                  PIC X(04).
001080             88  PI-SIDE-COMPRA               VALUE 'BUY '.
001090             88  PI-SIDE-VENTA                VALUE 'SELL'.
001100         10  PI-RATE                  PIC S9(7)V9(08) COMP-3.
001110         10  PI-PRODUCTO              PIC S9(5)V9(08) COMP-3.
001120******************************************************************
001130*         MEJOR CADENA HALLADA HASTA EL MOMENTO DE LA VUELTA      *
001140******************************************************************
001150 01  TB-MEJOR-CADENA.
001160     05  MJ-CANT-PASOS                PIC 9(01)   COMP.
001170     05  MJ-PROFIT-PCT                PIC S9(5)V9(04) COMP-3.
001180     05  MJ-RENGLON-PASO OCCURS 5 TIMES
001190                     INDEXED BY MJ-IX-PASO.
001200         10  MJ-FROM                  PIC X(06).
001210         10  MJ-TO                    PIC X(06).
001220         10  MJ-SYMBOL                PIC X(12).
001230         10  MJ-SIDE                  PIC X(04).
001240             88  MJ-SIDE-COMPRA               VALUE 'BUY '.
001250             88  MJ-SIDE-VENTA                VALUE 'SELL'.
001260         10  MJ-RATE                  PIC S9(7)V9(08) COMP-3.
001270******************************************************************
001280*                  AREA DE ACUMULADORES DE LA VUELTA              *
001290******************************************************************
001300 01  AC-ACUMULADORES.
001310     05  AC-REQUERIDO-MAXIMO          PIC S9(9)V9(02) COMP-3.
001320     05  AC-REQUERIDO-RENGLON         PIC S9(9)V9(02) COMP-3.
001330     05  AC-REQUERIDO-CONVERTIDO      PIC S9(9)V9(02) COMP-3.
001340     05  AC-CONTADOR-ID               PIC 9(07)   COMP VALUE ZERO.
001350******************************************************************
001360*                  AREA DE VARIABLES AUXILIARES                  *
001370******************************************************************
001380 01  WS-VARIABLES-AUXILIARES.
001390     05  WS-SIMBOLO-PAR               PIC X(12).
001400     05  WS-SUFIJO-PROBAR             PIC X(06).
001410     05  WS-LARGO-SUFIJO              PIC 9(01)   COMP.
001420     05  WS-LARGO-SIMBOLO             PIC 9(02)   COMP.
001430     05  WS-LARGO-BASE                PIC 9(02)   COMP.
001440     05  WS-BASE-DERIVADA             PIC X(06).
001450     05  WS-QUOTE-DERIVADA            PIC X(06).
001460     05  WS-ASSET-ORIGEN              PIC X(06).
001470     05  WS-PRODUCTO-ORIGEN           PIC S9(5)V9(08) COMP-3.
001480     05  WS-PRODUCTO-CANDIDATO        PIC S9(5)V9(08) COMP-3.
001490     05  WS-NIVEL-BUSCAR              PIC 9(01)   COMP.
001500     05  WS-PROFUNDIDAD               PIC 9(01)   COMP VALUE ZERO.
001510     05  WS-IX                        PIC 9(03)   COMP.
001520     05  WS-IX2                       PIC 9(03)   COMP.
001530     05  WS-FECHA-SISTEMA             PIC 9(06).
001540     05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001550         10  WS-FS-ANO-2              PIC 9(02).
001560         10  WS-FS-MES                PIC 9(02).
001570         10  WS-FS-DIA                PIC 9(02).
001580     05  WS-ID-CADENA-9               PIC 9(07).
001590******************************************************************
001600*                AREA DE SWITCHES                                *
001610******************************************************************
001620 01  SW-SWITCHES.
001630     05  SW-FIN-DFS                   PIC X(01)   VALUE 'N'.
001640         88  SW-DFS-TERMINADA                  VALUE 'S'.
001650         88  SW-DFS-SIGUE                      VALUE 'N'.
001660     05  SW-EJE-HALLADO               PIC X(01)   VALUE 'N'.
001670         88  SW-HAY-EJE                         VALUE 'S'.
001680         88  SW-NO-HAY-EJE                      VALUE 'N'.
001690     05  SW-EN-CONJUNTO               PIC X(01)   VALUE 'N'.
001700         88  SW-SI-EN-CONJUNTO                  VALUE 'S'.
001710         88  SW-NO-EN-CONJUNTO                  VALUE 'N'.
001720     05  SW-YA-VISITADO               PIC X(01)   VALUE 'N'.
001730         88  SW-SI-VISITADO                     VALUE 'S'.
001740         88  SW-NO-VISITADO                     VALUE 'N'.
001750     05  SW-ALGUNA-CADENA             PIC X(01)   VALUE 'N'.
001760         88  SW-HAY-CADENA                      VALUE 'S'.
001770         88  SW-NO-HAY-CADENA                   VALUE 'N'.
001780     05  SW-SUFIJO-HALLADO            PIC X(01)   VALUE 'N'.
001790         88  SW-HAY-SUFIJO                      VALUE 'S'.
001800         88  SW-NO-HAY-SUFIJO                   VALUE 'N'.
001810******************************************************************
001820*                    AREA DE CONTANTES                           *
001830******************************************************************
001840 01  CT-CONTANTES.
001850     05  CT-PROGRAMA                  PIC X(08)   VALUE 'AR1C02Z'.
001860     05  CT-UNO                       PIC S9(1)       VALUE 1.
001870     05  CT-CIEN                      PIC S9(3)       VALUE 100.
001880     05  CT-PODA-MINIMA               PIC S9(1)V9(1)  VALUE 0.5.
001890     05  CT-MIN-QTY-DEFECTO           PIC S9(9)V9(08) COMP-3
001900                                                   VALUE 0.00010000.
001910     05  CT-MAX-QTY-DEFECTO           PIC S9(9)V9(08) COMP-3
001920                                              VALUE 9000000.00000000.
001930     05  CT-QTY-DECIMALS-DEFECTO      PIC 9(02)   COMP VALUE 6.
001940     05  CT-MONTO-PISO                PIC S9(9)V9(02) COMP-3
001950                                                     VALUE 10.00.
001960     05  CT-MULTIPLO-REDONDEO         PIC S9(3)       VALUE 10.
001970     05  CT-CANT-SUFIJOS               PIC 9(01)   COMP VALUE 7.
001980     05  CT-TABLA-SUFIJOS.
001990         10  CT-SUFIJO-01             PIC X(06)   VALUE 'USDT  '.
002000         10  CT-SUFIJO-02             PIC X(06)   VALUE 'BTC   '.
002010         10  CT-SUFIJO-03             PIC X(06)   VALUE 'ETH   '.
002020         10  CT-SUFIJO-04             PIC X(06)   VALUE 'BNB   '.
002030         10  CT-SUFIJO-05             PIC X(06)   VALUE 'BUSD  '.
002040         10  CT-SUFIJO-06             PIC X(06)   VALUE 'USD   '.
002050         10  CT-SUFIJO-07             PIC X(06)   VALUE 'EUR   '.
002060     05  CT-TABLA-SUFIJOS-R REDEFINES CT-TABLA-SUFIJOS.
002070         10  CT-SUFIJO OCCURS 7 TIMES PIC X(06).
002080     05  CT-TABLA-LARGOS.
002090         10  CT-LARGO-01              PIC 9(01)   VALUE 4.
002100         10  CT-LARGO-02              PIC 9(01)   VALUE 3.
002110         10  CT-LARGO-03              PIC 9(01)   VALUE 3.
002120         10  CT-LARGO-04              PIC 9(01)   VALUE 3.
002130         10  CT-LARGO-05              PIC 9(01)   VALUE 4.
002140         10  CT-LARGO-06              PIC 9(01)   VALUE 3.
002150         10  CT-LARGO-07              PIC 9(01)   VALUE 3.
002160     05  CT-TABLA-LARGOS-R REDEFINES CT-TABLA-LARGOS.
002170         10  CT-LARGO OCCURS 7 TIMES  PIC 9(01).
002180******************************************************************
002190*                       COPYS UTILIZADAS                        *
002200******************************************************************
002210 LINKAGE SECTION.
002220*
002230******************* A R E A  D E  E N L A C E *********************
002240*
002250 01  LK-TABLA-TARIFAS.
002260     05  LK-CANT-TARIFAS              PIC 9(05)   COMP.
002270     05  LK-RENGLON-TARIFA OCCURS 500 TIMES
002280                     DEPENDING ON LK-CANT-TARIFAS
002290                     INDEXED BY LK-IX-TARIFA.
002300         10  LT-SYMBOL                PIC X(12).
002310         10  LT-RATE                  PIC S9(7)V9(08) COMP-3.
002320 01  LK-BASE-ASSET                    PIC X(06).
002330 01  LK-MAX-ASSETS                    PIC 9(03)   COMP.
002340 01  LK-CHAIN-LENGTH                  PIC 9(01)   COMP.
002350 01  LK-MIN-PROFIT-PCT                PIC S9(5)V9(04) COMP-3.
002360 01  LK-CADENA-REGISTRO.
002370     COPY ARCH001.
002380 01  LK-CADENA-HALLADA                PIC X(01).
002390     88  LK-HALLADA-SI                        VALUE 'S'.
002400     88  LK-HALLADA-NO                        VALUE 'N'.
002410******************************************************************
002420*                                                                *
002430*           P R O C E D U R E      D I V I S I O N               *
002440*                                                                *
002450******************************************************************
002460 PROCEDURE DIVISION USING LK-TABLA-TARIFAS
002470                          LK-BASE-ASSET
002480                          LK-MAX-ASSETS
002490                          LK-CHAIN-LENGTH
002500                          LK-MIN-PROFIT-PCT
002510                          LK-CADENA-REGISTRO
002520                          LK-CADENA-HALLADA.
002530*
002540 MAINLINE.
002550*
002560     PERFORM 1000-INICIO
002570        THRU 1000-INICIO-EXIT
002580*
002590     PERFORM 2000-PROCESO
002600        THRU 2000-PROCESO-EXIT
002610*
002620     GOBACK
002630     .
002640******************************************************************
002650*                         1000-INICIO                            *
002660*    LIMPIAR LAS TABLAS DE TRABAJO DE LA VUELTA DE BUSQUEDA        *
002670******************************************************************
002680 1000-INICIO.
002690*
002700     ACCEPT WS-FECHA-SISTEMA     FROM DATE
002710     MOVE ZERO                       TO TB-CANT-EJES
002720                                         TB-CANT-ACTIVOS
002730                                         WS-PROFUNDIDAD
002740     SET SW-NO-HAY-CADENA       TO TRUE
002750     SET LK-HALLADA-NO TO TRUE
002760     SET TB-IX-PILA TO 1
002770     MOVE 1 TO PI-EDGE-IX(TB-IX-PILA)
002780*
002790     .
002800 1000-INICIO-EXIT.
002810     EXIT.
002820******************************************************************
002830*                        2000-PROCESO                            *
002840******************************************************************
002850 2000-PROCESO.
002860*
002870     PERFORM 2100-ARMAR-EJES
002880        THRU 2100-ARMAR-EJES-EXIT
002890        VARYING LK-IX-TARIFA FROM 1 BY 1
002900        UNTIL LK-IX-TARIFA GREATER THAN LK-CANT-TARIFAS
002910*
002920     PERFORM 2200-ARMAR-ACTIVOS
002930        THRU 2200-ARMAR-ACTIVOS-EXIT
002940*
002950     PERFORM 2400-PASO-DFS
002960        THRU 2400-PASO-DFS-EXIT
002970        UNTIL SW-DFS-TERMINADA
002980*
002990     IF  SW-HAY-CADENA
003000         PERFORM 2700-ARMAR-RESULTADO
003010            THRU 2700-ARMAR-RESULTADO-EXIT
003020     END-IF
003030*
003040     .
003050 2000-PROCESO-EXIT.
003060     EXIT.
003070******************************************************************
003080*                     2100-ARMAR-EJES                            *
003090*    POR CADA TARIFA, ARMAR LOS DOS EJES DIRIGIDOS DEL GRAFO:      *
003100*    BASE->QUOTE (VENTA DE BASE) Y QUOTE->BASE (COMPRA DE BASE)    *
003110*    LA TARIFA YA NO TRAE BASE/QUOTE PROPIOS; SE DERIVAN DEL       *
003120*    SYMBOL EN 2110-DERIVAR-BASE-QUOTE                            *
003130 2100-ARMAR-EJES.
003140*
003150     IF  LT-RATE(LK-IX-TARIFA) EQUAL ZERO
003160         GO TO 2100-ARMAR-EJES-EXIT
003170     END-IF
003180*
003190     PERFORM 2110-DERIVAR-BASE-QUOTE
003200        THRU 2110-DERIVAR-BASE-QUOTE-EXIT
003210*
003220     IF  NOT SW-HAY-SUFIJO
003230         GO TO 2100-ARMAR-EJES-EXIT
003240     END-IF
003250*
003260     ADD 1 TO TB-CANT-EJES
003270     SET TB-IX-EJE                   TO TB-CANT-EJES
003280     MOVE WS-BASE-DERIVADA            TO EJ-FROM(TB-IX-EJE)
003290     MOVE WS-QUOTE-DERIVADA           TO EJ-TO(TB-IX-EJE)
003300     MOVE LT-SYMBOL(LK-IX-TARIFA)     TO EJ-SYMBOL(TB-IX-EJE)
003310     SET EJ-SIDE-VENTA(TB-IX-EJE)     TO TRUE
003320     MOVE LT-RATE(LK-IX-TARIFA)       TO EJ-RATE(TB-IX-EJE)
003330*
003340     ADD 1 TO TB-CANT-EJES
003350     SET TB-IX-EJE                   TO TB-CANT-EJES
003360     MOVE WS-QUOTE-DERIVADA           TO EJ-FROM(TB-IX-EJE)
003370     MOVE WS-BASE-DERIVADA            TO EJ-TO(TB-IX-EJE)
003380     MOVE LT-SYMBOL(LK-IX-TARIFA)     TO EJ-SYMBOL(TB-IX-EJE)
003390     SET EJ-SIDE-COMPRA(TB-IX-EJE)    TO TRUE
003400     MOVE LT-RATE(LK-IX-TARIFA)       TO EJ-RATE(TB-IX-EJE)
003410*
003420     .
003430 2100-ARMAR-EJES-EXIT.
003440     EXIT.
003450******************************************************************
003460*            2110-DERIVAR-BASE-QUOTE                             *
003470*    PRUEBA, EN EL ORDEN DE CT-TABLA-SUFIJOS, CUAL SUFIJO DE       *
003480*    QUOTE CONOCIDO CIERRA EL SYMBOL DE LA TARIFA; LO QUE QUEDA    *
003490*    A LA IZQUIERDA DEL PRIMER SUFIJO QUE COINCIDE ES LA BASE      *
003500******************************************************************
003510 2110-DERIVAR-BASE-QUOTE.
003520*
003530     SET SW-NO-HAY-SUFIJO             TO TRUE
003540     MOVE LT-SYMBOL(LK-IX-TARIFA)     TO WS-SIMBOLO-PAR
003550     MOVE ZERO                        TO WS-LARGO-SIMBOLO
003560     INSPECT WS-SIMBOLO-PAR TALLYING WS-LARGO-SIMBOLO
003570         FOR CHARACTERS BEFORE INITIAL SPACE
003580*
003590     PERFORM 2120-PROBAR-SUFIJO
003600        THRU 2120-PROBAR-SUFIJO-EXIT
003610        VARYING WS-IX2 FROM 1 BY 1
003620        UNTIL WS-IX2 GREATER THAN CT-CANT-SUFIJOS
003630           OR SW-HAY-SUFIJO
003640*
003650     .
003660 2110-DERIVAR-BASE-QUOTE-EXIT.
003670     EXIT.
003680******************************************************************
003690*            2120-PROBAR-SUFIJO                                  *
003700*    COMPARA LA COLA DEL SYMBOL CONTRA CT-SUFIJO(WS-IX2); SI       *
003710*    COINCIDE, DEJA LA BASE Y EL QUOTE DERIVADOS EN WORKING       *
003720******************************************************************
003730 2120-PROBAR-SUFIJO.
003740*
003750     MOVE CT-LARGO(WS-IX2)            TO WS-LARGO-SUFIJO
003760*
003770     IF  WS-LARGO-SIMBOLO NOT GREATER THAN WS-LARGO-SUFIJO
003780         GO TO 2120-PROBAR-SUFIJO-EXIT
003790     END-IF
003800*
003810     COMPUTE WS-LARGO-BASE = WS-LARGO-SIMBOLO - WS-LARGO-SUFIJO
003820     MOVE CT-SUFIJO(WS-IX2)           TO WS-SUFIJO-PROBAR
003830*
003840     IF  WS-SIMBOLO-PAR(WS-LARGO-BASE + 1 : WS-LARGO-SUFIJO)
003850             EQUAL WS-SUFIJO-PROBAR(1 : WS-LARGO-SUFIJO)
003860         SET  SW-HAY-SUFIJO                  TO TRUE
003870         MOVE SPACES                         TO WS-BASE-DERIVADA
003880         MOVE WS-SIMBOLO-PAR(1 : WS-LARGO-BASE)
003890                                              TO WS-BASE-DERIVADA
003900         MOVE SPACES                         TO WS-QUOTE-DERIVADA
003910         MOVE WS-SUFIJO-PROBAR(1 : WS-LARGO-SUFIJO)
003920                                              TO WS-QUOTE-DERIVADA
003930     END-IF
003940*
003950     .
003960 2120-PROBAR-SUFIJO-EXIT.
003970     EXIT.
003980******************************************************************
003990*                    2200-ARMAR-ACTIVOS                          *
004000*    EL ACTIVO BASE MAS LOS PRIMEROS (MAX-ASSETS-1) ACTIVOS QUE    *
004010*    SE ALCANZAN DIRECTO DESDE EL, EN EL ORDEN EN QUE SE HALLAN    *
004020******************************************************************
004030 2200-ARMAR-ACTIVOS.
004040*
004050     ADD 1 TO TB-CANT-ACTIVOS
004060     SET TB-IX-ACTIVO                 TO TB-CANT-ACTIVOS
004070     MOVE LK-BASE-ASSET               TO WA-ASSET(TB-IX-ACTIVO)
004080*
004090     IF  TB-CANT-EJES GREATER THAN ZERO
004100         PERFORM 2250-PROBAR-ACTIVO
004110            THRU 2250-PROBAR-ACTIVO-EXIT
004120            VARYING TB-IX-EJE FROM 1 BY 1
004130            UNTIL TB-IX-EJE GREATER THAN TB-CANT-EJES
004140                OR TB-CANT-ACTIVOS NOT LESS THAN LK-MAX-ASSETS
004150     END-IF
004160*
004170     .
004180 2200-ARMAR-ACTIVOS-EXIT.
004190     EXIT.
004200******************************************************************
004210*                    2250-PROBAR-ACTIVO                          *
004220******************************************************************
004230 2250-PROBAR-ACTIVO.
004240*
004250     IF  EJ-FROM(TB-IX-EJE) NOT EQUAL LK-BASE-ASSET
004260         GO TO 2250-PROBAR-ACTIVO-EXIT
004270     END-IF
004280*
004290     MOVE EJ-TO(TB-IX-EJE)            TO WS-ASSET-ORIGEN
004300     PERFORM 2260-EN-CONJUNTO-ACTIVOS
004310        THRU 2260-EN-CONJUNTO-ACTIVOS-EXIT
004320*
004330     IF  NOT SW-SI-EN-CONJUNTO
004340         ADD 1 TO TB-CANT-ACTIVOS
004350         SET TB-IX-ACTIVO             TO TB-CANT-ACTIVOS
004360         MOVE EJ-TO(TB-IX-EJE)        TO WA-ASSET(TB-IX-ACTIVO)
004370     END-IF
004380*
004390     .
004400 2250-PROBAR-ACTIVO-EXIT.
004410     EXIT.
004420******************************************************************
004430*                 2260-EN-CONJUNTO-ACTIVOS                       *
004440*    VERIFICA SI WS-ASSET-ORIGEN YA ESTA EN TB-TABLA-ACTIVOS      *
004450******************************************************************
004460 2260-EN-CONJUNTO-ACTIVOS.
004470*
004480     SET SW-NO-EN-CONJUNTO      TO TRUE
004490*
004500     PERFORM 2265-COMPARAR-ACTIVO
004510        THRU 2265-COMPARAR-ACTIVO-EXIT
004520        VARYING TB-IX-ACTIVO FROM 1 BY 1
004530        UNTIL TB-IX-ACTIVO GREATER THAN TB-CANT-ACTIVOS
004540            OR SW-SI-EN-CONJUNTO
004550*
004560     .
004570 2260-EN-CONJUNTO-ACTIVOS-EXIT.
004580     EXIT.
004590******************************************************************
004600*                 2265-COMPARAR-ACTIVO                           *
004610******************************************************************
004620 2265-COMPARAR-ACTIVO.
004630*
004640     IF  WA-ASSET(TB-IX-ACTIVO) EQUAL WS-ASSET-ORIGEN
004650         SET SW-EN-CONJUNTO TO TRUE
004660     END-IF
004670*
004680     .
004690 2265-COMPARAR-ACTIVO-EXIT.
004700     EXIT.
004710******************************************************************
004720*                     2400-PASO-DFS                              *
004730*    UN PASO DE LA BUSQUEDA EN PROFUNDIDAD ITERATIVA.  AVANZA UN   *
004740*    NIVEL SI HALLA UN EJE VALIDO; SI NO, RETROCEDE UN NIVEL.      *
004750******************************************************************
004760 2400-PASO-DFS.
004770*
004780     COMPUTE WS-NIVEL-BUSCAR = WS-PROFUNDIDAD + 1
004790*
004800     PERFORM 2420-BUSCAR-EJE-VALIDO
004810        THRU 2420-BUSCAR-EJE-VALIDO-EXIT
004820*
004830     IF  NOT SW-HAY-EJE
004840         IF  WS-PROFUNDIDAD EQUAL ZERO
004850             SET SW-DFS-TERMINADA TO TRUE
004860         ELSE
004870             ADD 1 TO PI-EDGE-IX(WS-PROFUNDIDAD)
004880             SUBTRACT 1 FROM WS-PROFUNDIDAD
004890         END-IF
004900         GO TO 2400-PASO-DFS-EXIT
004910     END-IF
004920*
004930     ADD 1 TO WS-PROFUNDIDAD
004940*
004950     IF  WS-PROFUNDIDAD EQUAL LK-CHAIN-LENGTH
004960         IF  PI-ASSET-LLEGADA(WS-PROFUNDIDAD) EQUAL LK-BASE-ASSET
004970             PERFORM 2500-EVALUAR-CANDIDATO
004980                THRU 2500-EVALUAR-CANDIDATO-EXIT
004990         END-IF
005000         ADD 1 TO PI-EDGE-IX(WS-PROFUNDIDAD)
005010         SUBTRACT 1 FROM WS-PROFUNDIDAD
005020     ELSE
005030         MOVE 1 TO PI-EDGE-IX(WS-PROFUNDIDAD + 1)
005040     END-IF
005050*
005060     .
005070 2400-PASO-DFS-EXIT.
005080     EXIT.
005090******************************************************************
005100*                2420-BUSCAR-EJE-VALIDO                         *
005110*    BUSCA DESDE PI-EDGE-IX(WS-NIVEL-BUSCAR) EL PRIMER EJE QUE     *
005120*    SALGA DEL ACTIVO ACTUAL, CAIGA EN EL CONJUNTO DE TRABAJO,     *
005130*    NO REPITA UN ACTIVO INTERMEDIO, Y NO PODE EL PRODUCTO.        *
005140******************************************************************
005150 2420-BUSCAR-EJE-VALIDO.
005160*
005170     SET SW-NO-HAY-EJE          TO TRUE
005180*
005190     IF  WS-PROFUNDIDAD EQUAL ZERO
005200         MOVE LK-BASE-ASSET           TO WS-ASSET-ORIGEN
005210         MOVE CT-UNO                  TO WS-PRODUCTO-ORIGEN
005220     ELSE
005230         MOVE PI-ASSET-LLEGADA(WS-PROFUNDIDAD) TO WS-ASSET-ORIGEN
005240         MOVE PI-PRODUCTO(WS-PROFUNDIDAD)      TO WS-PRODUCTO-ORIGEN
005250     END-IF
005260*
005270     PERFORM 2425-PROBAR-EJE
005280        THRU 2425-PROBAR-EJE-EXIT
005290        VARYING TB-IX-EJE FROM PI-EDGE-IX(WS-NIVEL-BUSCAR) BY 1
005300        UNTIL TB-IX-EJE GREATER THAN TB-CANT-EJES
005310            OR SW-HAY-EJE
005320*
005330     IF  SW-HAY-EJE
005340         SET PI-EDGE-IX(WS-NIVEL-BUSCAR) TO TB-IX-EJE
005350     END-IF
005360*
005370     .
005380 2420-BUSCAR-EJE-VALIDO-EXIT.
005390     EXIT.
005400******************************************************************
005410*                   2425-PROBAR-EJE                              *
005420******************************************************************
005430 2425-PROBAR-EJE.
005440*
005450     IF  EJ-FROM(TB-IX-EJE) NOT EQUAL WS-ASSET-ORIGEN
005460         GO TO 2425-PROBAR-EJE-EXIT
005470     END-IF
005480*
005490     IF  WS-NIVEL-BUSCAR EQUAL LK-CHAIN-LENGTH
005500         IF  EJ-TO(TB-IX-EJE) NOT EQUAL LK-BASE-ASSET
005510             GO TO 2425-PROBAR-EJE-EXIT
005520         END-IF
005530     ELSE
005540         IF  EJ-TO(TB-IX-EJE) EQUAL LK-BASE-ASSET
005550             GO TO 2425-PROBAR-EJE-EXIT
005560         END-IF
005570         MOVE EJ-TO(TB-IX-EJE)        TO WS-ASSET-ORIGEN
005580         PERFORM 2260-EN-CONJUNTO-ACTIVOS
005590            THRU 2260-EN-CONJUNTO-ACTIVOS-EXIT
005600         IF  NOT SW-SI-EN-CONJUNTO
005610             GO TO 2425-PROBAR-EJE-EXIT
005620         END-IF
005630         PERFORM 2430-YA-VISITADO
005640            THRU 2430-YA-VISITADO-EXIT
005650         IF  SW-SI-VISITADO
005660             GO TO 2425-PROBAR-EJE-EXIT
005670         END-IF
005680     END-IF
005690*
005700     IF  EJ-SIDE-COMPRA(TB-IX-EJE)
005710         COMPUTE WS-PRODUCTO-CANDIDATO ROUNDED =
005720             WS-PRODUCTO-ORIGEN / EJ-RATE(TB-IX-EJE)
005730     ELSE
005740         COMPUTE WS-PRODUCTO-CANDIDATO ROUNDED =
005750             WS-PRODUCTO-ORIGEN * EJ-RATE(TB-IX-EJE)
005760     END-IF
005770*
005780     IF  WS-PRODUCTO-CANDIDATO LESS THAN CT-PODA-MINIMA
005790         GO TO 2425-PROBAR-EJE-EXIT
005800     END-IF
005810*
005820     SET SW-EJE-HALLADO TO TRUE
005830     MOVE EJ-TO(TB-IX-EJE)        TO PI-ASSET-LLEGADA(WS-NIVEL-BUSCAR)
005840     MOVE EJ-FROM(TB-IX-EJE)      TO PI-FROM(WS-NIVEL-BUSCAR)
005850     MOVE EJ-SYMBOL(TB-IX-EJE)    TO PI-SYMBOL(WS-NIVEL-BUSCAR)
005860     MOVE EJ-SIDE(TB-IX-EJE)      TO PI-SIDE(WS-NIVEL-BUSCAR)
005870     MOVE EJ-RATE(TB-IX-EJE)      TO PI-RATE(WS-NIVEL-BUSCAR)
005880     MOVE WS-PRODUCTO-CANDIDATO   TO PI-PRODUCTO(WS-NIVEL-BUSCAR)
005890*
005900     .
005910 2425-PROBAR-EJE-EXIT.
005920     EXIT.
005930******************************************************************
005940*                   2430-YA-VISITADO                             *
005950*    VERIFICA SI WS-ASSET-ORIGEN YA APARECE EN LA PILA ACTUAL      *
005960*    COMO ACTIVO DE LLEGADA DE UN PASO ANTERIOR                    *
005970******************************************************************
005980 2430-YA-VISITADO.
005990*
006000     SET SW-NO-VISITADO         TO TRUE
006010*
006020     IF  WS-PROFUNDIDAD GREATER THAN ZERO
006030         PERFORM 2435-COMPARAR-VISITADO
006040            THRU 2435-COMPARAR-VISITADO-EXIT
006050            VARYING TB-IX-PILA FROM 1 BY 1
006060            UNTIL TB-IX-PILA GREATER THAN WS-PROFUNDIDAD
006070                OR SW-SI-VISITADO
006080     END-IF
006090*
006100     .
006110 2430-YA-VISITADO-EXIT.
006120     EXIT.
006130******************************************************************
006140*                2435-COMPARAR-VISITADO                         *
006150******************************************************************
006160 2435-COMPARAR-VISITADO.
006170*
006180     IF  PI-ASSET-LLEGADA(TB-IX-PILA) EQUAL WS-ASSET-ORIGEN
006190         SET SW-YA-VISITADO TO TRUE
006200     END-IF
006210*
006220     .
006230 2435-COMPARAR-VISITADO-EXIT.
006240     EXIT.
006250******************************************************************
006260*                 2500-EVALUAR-CANDIDATO                        *
006270*    UN CICLO COMPLETO CERRO SOBRE EL ACTIVO BASE.  SI SU          *
006280*    RENTABILIDAD CUMPLE MIN-PROFIT-PCT Y ES LA MEJOR HASTA        *
006290*    AHORA, SE GUARDA COMO LA MEJOR CADENA DE LA VUELTA.           *
006300******************************************************************
006310 2500-EVALUAR-CANDIDATO.
006320*
006330     COMPUTE WS-PRODUCTO-CANDIDATO ROUNDED =
006340         (PI-PRODUCTO(WS-PROFUNDIDAD) - CT-UNO) * CT-CIEN
006350*
006360     IF  WS-PRODUCTO-CANDIDATO LESS THAN LK-MIN-PROFIT-PCT
006370         GO TO 2500-EVALUAR-CANDIDATO-EXIT
006380     END-IF
006390*
006400     IF  SW-HAY-CADENA
006410         AND WS-PRODUCTO-CANDIDATO NOT GREATER THAN MJ-PROFIT-PCT
006420         GO TO 2500-EVALUAR-CANDIDATO-EXIT
006430     END-IF
006440*
006450     SET SW-ALGUNA-CADENA TO TRUE
006460     MOVE WS-PRODUCTO-CANDIDATO      TO MJ-PROFIT-PCT
006470     MOVE WS-PROFUNDIDAD             TO MJ-CANT-PASOS
006480*
006490     PERFORM 2550-COPIAR-PASO
006500        THRU 2550-COPIAR-PASO-EXIT
006510        VARYING WS-IX FROM 1 BY 1
006520        UNTIL WS-IX GREATER THAN WS-PROFUNDIDAD
006530*
006540     .
006550 2500-EVALUAR-CANDIDATO-EXIT.
006560     EXIT.
006570******************************************************************
006580*                   2550-COPIAR-PASO                             *
006590******************************************************************
006600 2550-COPIAR-PASO.
006610*
006620     SET TB-IX-PILA TO WS-IX
006630     SET MJ-IX-PASO TO WS-IX
006640     MOVE PI-FROM(TB-IX-PILA)         TO MJ-FROM(MJ-IX-PASO)
006650     MOVE PI-ASSET-LLEGADA(TB-IX-PILA) TO MJ-TO(MJ-IX-PASO)
006660     MOVE PI-SYMBOL(TB-IX-PILA)       TO MJ-SYMBOL(MJ-IX-PASO)
006670     MOVE PI-SIDE(TB-IX-PILA)         TO MJ-SIDE(MJ-IX-PASO)
006680     MOVE PI-RATE(TB-IX-PILA)         TO MJ-RATE(MJ-IX-PASO)
006690*
006700     .
006710 2550-COPIAR-PASO-EXIT.
006720     EXIT.
006730******************************************************************
006740*               2700-ARMAR-RESULTADO                             *
006750*    TRASLADAR LA MEJOR CADENA DE LA VUELTA A LK-CADENA-REGISTRO,  *
006760*    CON SUS TOPES DE CANTIDAD, DECIMALES Y MONTO MINIMO           *
006770******************************************************************
006780 2700-ARMAR-RESULTADO.
006790*
006800     ADD 1 TO AC-CONTADOR-ID
006810     MOVE AC-CONTADOR-ID              TO WS-ID-CADENA-9
006820     STRING 'CHN' WS-FECHA-SISTEMA WS-ID-CADENA-9
006830         DELIMITED BY SIZE INTO CH-CHAIN-ID
006840     MOVE LK-BASE-ASSET               TO CH-START-ASSET
006850     MOVE MJ-CANT-PASOS               TO CH-STEP-COUNT
006860     MOVE MJ-PROFIT-PCT               TO CH-PROFIT-PCT
006870     MOVE ZERO                        TO CH-INITIAL-AMT
006880     MOVE ZERO                        TO CH-FINAL-AMT
006890     SET CH-STATUS-ENCONTRADA         TO TRUE
006900*
006910     PERFORM 2750-PASAR-PASO
006920        THRU 2750-PASAR-PASO-EXIT
006930        VARYING WS-IX FROM 1 BY 1
006940        UNTIL WS-IX GREATER THAN MJ-CANT-PASOS
006950*
006960     PERFORM 2800-MONTO-MINIMO
006970        THRU 2800-MONTO-MINIMO-EXIT
006980*
006990     SET LK-HALLADA-SI TO TRUE
007000*
007010     .
007020 2700-ARMAR-RESULTADO-EXIT.
007030     EXIT.
007040******************************************************************
007050*                   2750-PASAR-PASO                              *
007060*    UN RENGLON DE CH-TABLA-PASO, CON LOS TOPES DE CANTIDAD Y      *
007070*    DECIMALES QUE ASIGNA EL NEGOCIO POR NO VENIR EN LA TARIFA     *
007080******************************************************************
007090 2750-PASAR-PASO.
007100*
007110     SET MJ-IX-PASO TO WS-IX
007120     SET CH-IX-PASO TO WS-IX
007130     MOVE WS-IX                       TO ST-STEP-NUMBER(CH-IX-PASO)
007140     MOVE MJ-FROM(MJ-IX-PASO)         TO ST-FROM-ASSET(CH-IX-PASO)
007150     MOVE MJ-TO(MJ-IX-PASO)           TO ST-TO-ASSET(CH-IX-PASO)
007160     MOVE MJ-SYMBOL(MJ-IX-PASO)       TO ST-SYMBOL(CH-IX-PASO)
007170     MOVE MJ-SIDE(MJ-IX-PASO)         TO ST-SIDE(CH-IX-PASO)
007180     MOVE MJ-RATE(MJ-IX-PASO)         TO ST-RATE(CH-IX-PASO)
007190     MOVE CT-MIN-QTY-DEFECTO          TO ST-MIN-QTY(CH-IX-PASO)
007200     MOVE CT-MAX-QTY-DEFECTO          TO ST-MAX-QTY(CH-IX-PASO)
007210     MOVE CT-QTY-DECIMALS-DEFECTO     TO ST-QTY-DECIMALS(CH-IX-PASO)
007220*
007230     .
007240 2750-PASAR-PASO-EXIT.
007250     EXIT.
007260******************************************************************
007270*                   2800-MONTO-MINIMO                           *
007280*    CH-MIN-REQUIRED-AMT: EL REQUERIMIENTO DE CADA PASO SE          *
007290*    ARRASTRA HACIA ATRAS POR LAS TARIFAS DE LOS PASOS ANTERIORES   *
007300*    HASTA EXPRESARLO EN TERMINOS DEL ACTIVO BASE.                  *
007310******************************************************************
007320 2800-MONTO-MINIMO.
007330*
007340     MOVE ZERO                        TO AC-REQUERIDO-MAXIMO
007350*
007360     PERFORM 2820-MONTO-POR-PASO
007370        THRU 2820-MONTO-POR-PASO-EXIT
007380        VARYING WS-IX FROM 1 BY 1
007390        UNTIL WS-IX GREATER THAN CH-STEP-COUNT
007400*
007410     IF  AC-REQUERIDO-MAXIMO LESS THAN CT-MONTO-PISO
007420         MOVE CT-MONTO-PISO           TO AC-REQUERIDO-MAXIMO
007430     END-IF
007440*
007450     DIVIDE AC-REQUERIDO-MAXIMO BY CT-MULTIPLO-REDONDEO
007460         GIVING WS-IX2 ROUNDED
007470     IF  WS-IX2 * CT-MULTIPLO-REDONDEO LESS THAN AC-REQUERIDO-MAXIMO
007480         ADD 1 TO WS-IX2
007490     END-IF
007500     COMPUTE CH-MIN-REQUIRED-AMT =
007510         WS-IX2 * CT-MULTIPLO-REDONDEO
007520*
007530     .
007540 2800-MONTO-MINIMO-EXIT.
007550     EXIT.
007560******************************************************************
007570*                  2820-MONTO-POR-PASO                          *
007580*    EL REQUERIMIENTO PROPIO DEL PASO WS-IX, ARRASTRADO HACIA      *
007590*    ATRAS A TRAVES DE LOS PASOS 1 A (WS-IX - 1).                  *
007600******************************************************************
007610 2820-MONTO-POR-PASO.
007620*
007630     IF  ST-SIDE-COMPRA(WS-IX)
007640         COMPUTE AC-REQUERIDO-RENGLON ROUNDED =
007650             ST-MIN-QTY(WS-IX) * ST-RATE(WS-IX)
007660     ELSE
007670         MOVE ST-MIN-QTY(WS-IX)        TO AC-REQUERIDO-RENGLON
007680     END-IF
007690*
007700     IF  WS-IX GREATER THAN 1
007710         PERFORM 2850-ARRASTRAR-ATRAS
007720            THRU 2850-ARRASTRAR-ATRAS-EXIT
007730            VARYING WS-IX2 FROM WS-IX - 1 BY -1
007740            UNTIL WS-IX2 LESS THAN 1
007750     END-IF
007760*
007770     IF  AC-REQUERIDO-RENGLON GREATER THAN AC-REQUERIDO-MAXIMO
007780         MOVE AC-REQUERIDO-RENGLON    TO AC-REQUERIDO-MAXIMO
007790     END-IF
007800*
007810     .
007820 2820-MONTO-POR-PASO-EXIT.
007830     EXIT.
007840******************************************************************
007850*                 2850-ARRASTRAR-ATRAS                          *
007860******************************************************************
007870 2850-ARRASTRAR-ATRAS.
007880*
007890     IF  ST-SIDE-COMPRA(WS-IX2)
007900         COMPUTE AC-REQUERIDO-CONVERTIDO ROUNDED =
007910             AC-REQUERIDO-RENGLON * ST-RATE(WS-IX2)
007920     ELSE
007930         COMPUTE AC-REQUERIDO-CONVERTIDO ROUNDED =
007940             AC-REQUERIDO-RENGLON / ST-RATE(WS-IX2)
007950     END-IF
007960     MOVE AC-REQUERIDO-CONVERTIDO     TO AC-REQUERIDO-RENGLON
007970*
007980     .
007990 2850-ARRASTRAR-ATRAS-EXIT.
008000     EXIT.
