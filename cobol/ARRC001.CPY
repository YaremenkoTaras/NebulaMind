000010******************************************************************
000020*                                                                *
000030*  COPY:       ARRC001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: ESTADO INTERNO DE UNA ORDEN (ORDER-RECORD).      *
000060*               DEVUELTA POR AR1C04Z HACIA QUIEN LA INVOCO CON   *
000070*               EL RESULTADO DE LA COLOCACION DE LA ORDEN.       *
000080*                                                                *
000090*  L O G    D E   M O D I F I C A C I O N E S                    *
000100*  AUTOR       FECHA        DESCRIPCION                          *
000110*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000120*  J.PRIETO    30/07/2022   SE AGREGAN PRECIOS DE SL Y TP        JPR300722
000130******************************************************************
000140 01  OR-ORDEN-REGISTRO.
000150     05  OR-CLIENT-ORDER-ID          PIC X(20).
000160     05  OR-ORDER-ID                 PIC X(20).
000170     05  OR-SYMBOL                   PIC X(12).
000180     05  OR-SYMBOL-R REDEFINES OR-SYMBOL.
000190         10  OR-SYM-BASE-6           PIC X(06).
000200         10  OR-SYM-SUFIJO-6         PIC X(06).
000210     05  OR-SIDE                     PIC X(04).
000220         88  OR-SIDE-COMPRA                  VALUE 'BUY '.
000230         88  OR-SIDE-VENTA                   VALUE 'SELL'.
000240     05  OR-ORDER-TYPE               PIC X(06).
000250         88  OR-TIPO-MERCADO                 VALUE 'MARKET'.
000260         88  OR-TIPO-LIMITE                  VALUE 'LIMIT '.
000270     05  OR-STATUS                   PIC X(16).
000280         88  OR-STATUS-NUEVA                 VALUE 'NEW             '.
000290         88  OR-STATUS-PARCIAL        VALUE 'PARTIALLY_FILLED'.
000300         88  OR-STATUS-LLENA                 VALUE 'FILLED          '.
000310         88  OR-STATUS-CANCELADA              VALUE 'CANCELED        '.
000320         88  OR-STATUS-RECHAZADA              VALUE 'REJECTED        '.
000330         88  OR-STATUS-EXPIRADA               VALUE 'EXPIRED         '.
000340     05  OR-QUANTITY                 PIC S9(9)V9(8) COMP-3.
000350     05  OR-PRICE                    PIC S9(9)V9(8) COMP-3.
000360     05  OR-EXECUTED-QTY             PIC S9(9)V9(8) COMP-3.
000370     05  OR-AVG-PRICE                PIC S9(9)V9(8) COMP-3.
000380     05  OR-STOP-LOSS-PRICE          PIC S9(9)V9(8) COMP-3.
000390     05  OR-TAKE-PROFIT-PRICE        PIC S9(9)V9(8) COMP-3.
000400     05  OR-CLIENT-ORDER-ID-R REDEFINES OR-CLIENT-ORDER-ID.
000410         10  OR-COI-PREFIJO          PIC X(10).
000420         10  OR-COI-SECUENCIA        PIC X(10).
000430     05  OR-COD-RECHAZO              PIC X(40)   VALUE SPACES.
000440     05  FILLER                      PIC X(08)   VALUE SPACES.
