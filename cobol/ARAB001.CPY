000010******************************************************************
000020*                                                                *
000030*  COPY:       ARAB001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: AREA DE ENLACE DE ERRORES DEL PROCESO BATCH.     *
000060*               SE CARGA EN EL PARRAFO 9999-ABEND-xxxx DE CADA   *
000070*               PROGRAMA Y SE PASA CON CALL AL UTILITARIO         *
000080*               AR9C00Z, QUE REGISTRA EL ERROR Y TERMINA EL JOB. *
000090*                                                                *
000100*  L O G    D E   M O D I F I C A C I O N E S                    *
000110*  AUTOR       FECHA        DESCRIPCION                          *
000120*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000130*               (ANALOGA A QGECABC DE LA VERSION EN LINEA)       *
000140******************************************************************
000150 01  AB-AREA-ABEND.
000160     05  AB-ABEND                    PIC X(01).
000170         88  AB-ABEND-SI                     VALUE 'S'.
000180         88  AB-ABEND-NO                     VALUE 'N'.
000190     05  AB-PROGRAMA                 PIC X(08).
000200     05  AB-PARRAFO                  PIC X(30).
000210     05  AB-OBJETO-ERROR             PIC X(08).
000220     05  AB-FILE-STATUS              PIC X(02).
000230     05  AB-FILE-STATUS-R REDEFINES AB-FILE-STATUS.
000240         10  AB-FS-CLASE             PIC X(01).
000250         10  AB-FS-DETALLE           PIC X(01).
000260     05  AB-COD-ERROR                PIC X(07).
000270     05  AB-TEXTO-ERROR              PIC X(40).
000280     05  FILLER                      PIC X(10)   VALUE SPACES.
