000010******************************************************************
000020*                                                                *
000030*  COPY:       ARRQ001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: AREA DE ENLACE DE LA SOLICITUD DE ORDEN Y DE LA  *
000060*               POLITICA DE RIESGO QUE LA ACOMPANA.  SE PASA DE  *
000070*               AR1C03Z/AR1C01Z HACIA AR1C04Z (ALTA DE ORDENES)  *
000080*               Y DE AR1C04Z HACIA AR1C05Z (VALIDACION DE RIESGO)*
000090*                                                                *
000100*  L O G    D E   M O D I F I C A C I O N E S                    *
000110*  AUTOR       FECHA        DESCRIPCION                          *
000120*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000130*  M.OCHOA     04/11/2023   SE AGREGA RQ-RAZON PARA BITACORA     MOC041123
000140*  J.PRIETO    09/08/2026   SE QUITA RQ-RAZON; NI AR1C04Z NI     JPR090826
000150*               AR1C05Z ESCRIBEN BITACORA, EL MOTIVO DE RECHAZO  JPR090826
000160*               YA VIAJA POR RV-RAZON-RECHAZO EN EL RESULTADO    JPR090826
000170*               DE RIESGO; EL CAMPO NUNCA SE LLENABA NI SE LEIA  JPR090826
000180******************************************************************
000190 01  RQ-ORDEN-SOLICITUD.
000200     05  RQ-SYMBOL                   PIC X(12).
000210     05  RQ-SYMBOL-R REDEFINES RQ-SYMBOL.
000220         10  RQ-SYM-BASE-6           PIC X(06).
000230         10  RQ-SYM-SUFIJO-6         PIC X(06).
000240     05  RQ-SIDE                     PIC X(04).
000250         88  RQ-SIDE-COMPRA                  VALUE 'BUY '.
000260         88  RQ-SIDE-VENTA                   VALUE 'SELL'.
000270     05  RQ-QTY                      PIC S9(9)V9(8) COMP-3.
000280     05  RQ-LIMIT-PRICE              PIC S9(9)V9(8) COMP-3.
000290     05  RQ-POLITICA-RIESGO.
000300         10  RQ-STOP-LOSS-PCT        PIC S9(3)V9(2) COMP-3.
000310         10  RQ-TAKE-PROFIT-PCT      PIC S9(3)V9(2) COMP-3.
000320         10  RQ-MAX-PCT-EQUITY       PIC S9(3)V9(2) COMP-3.
000330     05  FILLER                      PIC X(37)   VALUE SPACES.
