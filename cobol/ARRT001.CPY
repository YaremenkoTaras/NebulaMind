000010******************************************************************
000020*                                                                *
000030*  COPY:       ARRT001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: RENGLON DE LA TARIFA DE UN PAR DE NEGOCIACION    *
000060*               (TRADING-PAIR-RATE). LO LEE AR1C01Z DEL ARCHIVO  *
000070*               TRADING-PAIR-RATES Y LO PASA A LA TABLA EN       *
000080*               MEMORIA QUE CONSULTAN AR1C02Z Y AR1C03Z.          *
000090*                                                                *
000100*  L O G    D E   M O D I F I C A C I O N E S                    *
000110*  AUTOR       FECHA        DESCRIPCION                          *
000120*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000130*  M.OCHOA     04/11/2023   SE DESGLOSAN RT-BASE/RT-QUOTE COMO   MOC041123
000140*               CAMPOS PROPIOS EN VEZ DE SOLO REDEFINES          MOC041123
000141*  J.PRIETO    05/08/2026   SE QUITAN RT-BASE/RT-QUOTE; EL       JPR050826
000142*               QUOTE NO SIEMPRE MEDIA 6, EL DESGLOSE DE         JPR050826
000143*               M.OCHOA QUEDABA MAL CON SYMBOLS COMO BTCUSDT;    JPR050826
000144*               AR1C02Z AHORA LOS DERIVA DEL SYMBOL CON LA       JPR050826
000145*               TABLA DE SUFIJOS CONOCIDOS                      JPR050826
000150******************************************************************
000160 01  RT-TARIFA-RENGLON.
000170     05  RT-SYMBOL                   PIC X(12).
000180     05  RT-SYMBOL-R REDEFINES RT-SYMBOL.
000190         10  RT-SYM-BASE-6           PIC X(06).
000200         10  RT-SYM-SUFIJO-6         PIC X(06).
000230     05  RT-RATE                     PIC S9(7)V9(08) COMP-3.
000240     05  FILLER                      PIC X(14)   VALUE SPACES.
