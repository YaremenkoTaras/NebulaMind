000010******************************************************************
000020*                                                                *
000030*  COPY:       ARTK001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: TAREA DE ARBITRAJE (ARBITRAGE-TASK), REGISTRO    *
000060*               RELATIVO DEL ARCHIVO ARBITRAGE-TASK-FILE.  LLEVA *
000070*               CONSIGO SU PROPIO HISTORICO DE CADENAS YA        *
000080*               EJECUTADAS (EXECUTED-CHAIN-RECORD).               *
000090*                                                                *
000100*  L O G    D E   M O D I F I C A C I O N E S                    *
000110*  AUTOR       FECHA        DESCRIPCION                          *
000120*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000130*  M.OCHOA     22/02/2024   TOPE DEL HISTORICO A 500 CADENAS     MOC220224
000140*  J.PRIETO    09/09/2024   SE AGREGAN LOS PARAMETROS DE LA      JPR090924
000150*               TAREA (BUDGET/DURACION/DELAY/ACTIVOS/CADENA)     JPR090924
000160*               Y LOS MONTOS DE CADA RENGLON DEL HISTORICO       JPR090924
000170******************************************************************
000180 01  TK-TAREA-REGISTRO.
000190     05  TK-TASK-ID                  PIC X(20).
000200     05  TK-STATUS                   PIC X(10).
000210         88  TK-STATUS-CREADA                VALUE 'CREATED   '.
000220         88  TK-STATUS-CORRIENDO             VALUE 'RUNNING   '.
000230         88  TK-STATUS-DETENIDA              VALUE 'STOPPED   '.
000240         88  TK-STATUS-COMPLETADA            VALUE 'COMPLETED '.
000250         88  TK-STATUS-FALLIDA               VALUE 'FAILED    '.
000260     05  TK-BUDGET                   PIC S9(11)V9(02) COMP-3.
000270     05  TK-DURATION-MIN             PIC 9(05)   COMP.
000280     05  TK-DELAY-SEC                PIC 9(05)   COMP.
000290     05  TK-BASE-ASSET               PIC X(06).
000300     05  TK-MAX-ASSETS               PIC 9(03)   COMP.
000310     05  TK-CHAIN-LENGTH             PIC 9(01)   COMP.
000320     05  TK-MIN-PROFIT-PCT           PIC S9(5)V9(04) COMP-3.
000330     05  TK-CURRENT-BALANCE          PIC S9(11)V9(02) COMP-3.
000340     05  TK-TOTAL-PROFIT             PIC S9(11)V9(02) COMP-3.
000350     05  TK-SUCCESS-COUNT            PIC 9(07)   COMP.
000360     05  TK-FAIL-COUNT               PIC 9(07)   COMP.
000370     05  TK-HISTORY-COUNT            PIC 9(05)   COMP.
000380     05  TK-TABLA-HISTORICO OCCURS 0 TO 500 TIMES
000390                     DEPENDING ON TK-HISTORY-COUNT
000400                     INDEXED BY TK-IX-HISTORICO.
000410         10  HI-CHAIN-ID             PIC X(20).
000420         10  HI-INITIAL-AMT          PIC S9(11)V9(02) COMP-3.
000430         10  HI-FINAL-AMT            PIC S9(11)V9(02) COMP-3.
000440         10  HI-PROFIT               PIC S9(11)V9(02) COMP-3.
000450         10  HI-PROFIT-PCT           PIC S9(5)V9(04) COMP-3.
000460         10  HI-STATUS               PIC X(10).
000470             88  HI-STATUS-COMPLETADA         VALUE 'COMPLETED '.
000480             88  HI-STATUS-FALLIDA            VALUE 'FAILED    '.
000490         10  FILLER                  PIC X(06).
000500     05  FILLER                      PIC X(12)   VALUE SPACES.
