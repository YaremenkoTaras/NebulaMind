000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: AR1C01Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/03/1987                                    *
000060*                                                                *
000070*  AUTOR: R.FACTORIA                                             *
000080*                                                                *
000090*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000100*                                                                *
000110*  DESCRIPCION: LAZO DE CONTROL DE LA TAREA DE ARBITRAJE.  ES EL *
000120*               PASO PRINCIPAL DEL JOB BATCH.  LEE LA TARIFA Y LA*
000130*               TAREA, Y MIENTRAS LA TAREA SIGA EN RUNNING, NO SE*
000140*               HAYA AGOTADO SU DURACION NI SU SALDO, INVOCA A   *
000150*               AR1C02Z (BUSQUEDA DE CADENA) Y A AR1C03Z         *
000160*               (EJECUCION DE CADENA) EN CADA VUELTA, ACTUALIZA  *
000170*               LOS TOTALES DE LA TAREA Y PRODUCE AL FINAL EL    *
000180*               INFORME RESUMEN DE LA TAREA.                     *
000190*                                                                *
000200*  L O G    D E   M O D I F I C A C I O N E S                    *
000210*  AUTOR       FECHA        DESCRIPCION                          *
000220*  R.FACTORIA  12/03/1987   CREACION ORIGINAL                    *
000230*  M.OCHOA     03/02/1999   AJUSTE DE SIGLO EN WS-FECHA-SISTEMA MOC030299
000240*               DEL ENCABEZADO DEL INFORME                      MOC030299
000250*  J.PRIETO    09/09/2022   SE AGREGA EL CHEQUEO DE DURACION DE  JPR090922
000260*               LA TAREA CONTRA LA HORA DE INICIO DEL PROCESO    JPR090922
000270*  M.OCHOA     15/01/2024   SE ESCRIBE UN RENGLON DE BITACORA    MOC150124
000280*               POR CADA VUELTA CON CADENA, EXITOSA O FALLIDA    MOC150124
000290*  J.PRIETO    09/09/2024   SE REESTRUCTURA EL ARCHIVO DE TAREA  JPR090924
000300*               COMO RELATIVO CON EL HISTORICO EMBEBIDO          JPR090924
000310*  M.OCHOA     18/07/2024   SE AGREGA EL PARRAFO DE ABEND PARA   MOC180724
000320*               CADA UNO DE LOS CUATRO ARCHIVOS DEL PASO         MOC180724
000330*  J.PRIETO    05/08/2026   SE DEJA DE COPIAR RT-BASE/RT-QUOTE   JPR050826
000340*               A LA TABLA EN MEMORIA; AR1C02Z YA LOS DERIVA DEL JPR050826
000350*               SYMBOL, NO HACE FALTA TRAERLOS DEL ARCHIVO       JPR050826
000360*  J.PRIETO    09/08/2026   SE AGREGA LA ESPERA DE TK-DELAY-SEC  JPR090826
000370*               CUANDO NO SE HALLA CADENA O LA CADENA HALLADA    JPR090826
000380*               NO SE PUDO EJECUTAR; NO SE ESPERABA NUNCA        JPR090826
000390******************************************************************
000400******************************************************************
000410*                                                                *
000420*         I D E N T I F I C A T I O N   D I V I S I O N          *
000430*                                                                *
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460*
000470 PROGRAM-ID.     AR1C01Z.
000480 AUTHOR.         R.FACTORIA.
000490 INSTALLATION.   NEBULAMIND.
000500 DATE-WRITTEN.   12/03/1987.
000510 DATE-COMPILED.
000520 SECURITY.       NINGUNA.
000530******************************************************************
000540*                                                                *
000550*        E N V I R O N M E N T         D I V I S I O N           *
000560*                                                                *
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590*
000600 CONFIGURATION SECTION.
000610*
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*
000650 INPUT-OUTPUT SECTION.
000660*
000670 FILE-CONTROL.
000680*
000690     SELECT TR-ARCHIVO-TARIFAS  ASSIGN TO TARIFAS
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-STATUS-TARIFAS.
000720*
000730     SELECT TK-ARCHIVO-TAREA    ASSIGN TO TAREAS
000740         ORGANIZATION IS RELATIVE
000750         ACCESS MODE IS RANDOM
000760         RELATIVE KEY IS WS-RRN-TAREA
000770         FILE STATUS IS WS-STATUS-TAREA.
000780*
000790     SELECT BL-ARCHIVO-BITACORA ASSIGN TO BITACORA
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-STATUS-BITACORA.
000820*
000830     SELECT IN-ARCHIVO-INFORME  ASSIGN TO INFORME
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-STATUS-INFORME.
000860******************************************************************
000870*                                                                *
000880*                D A T A            D I V I S I O N              *
000890*                                                                *
000900******************************************************************
000910 DATA DIVISION.
000920******************************************************************
000930*                                                                *
000940*                 F I L E          S E C T I O N                *
000950*                                                                *
000960******************************************************************
000970 FILE SECTION.
000980******************************************************************
000990*      TR-ARCHIVO-TARIFAS (TRADING-PAIR-RATES)                   *
001000******************************************************************
001010 FD  TR-ARCHIVO-TARIFAS.
001020 01  TR-TARIFA-RENGLON.
001030     COPY ARRT001.
001040******************************************************************
001050*      TK-ARCHIVO-TAREA (ARBITRAGE-TASK-FILE), RELATIVO          *
001060******************************************************************
001070 FD  TK-ARCHIVO-TAREA.
001080 01  TK-TAREA-REGISTRO.
001090     COPY ARTK001.
001100******************************************************************
001110*      BL-ARCHIVO-BITACORA (CHAIN-EXECUTION-LOG)                 *
001120******************************************************************
001130 FD  BL-ARCHIVO-BITACORA.
001140 01  BL-LINEA-BITACORA.
001150     05  BL-CHAIN-ID                 PIC X(20).
001160     05  FILLER                      PIC X(02)   VALUE SPACES.
001170     05  BL-INITIAL-AMT              PIC ZZZZZZZZ9.99.
001180     05  FILLER                      PIC X(01)   VALUE SPACE.
001190     05  BL-FINAL-AMT                PIC ZZZZZZZZ9.99.
001200     05  FILLER                      PIC X(01)   VALUE SPACE.
001210     05  BL-PROFIT                   PIC ZZZZZZZ9.99-.
001220     05  FILLER                      PIC X(02)   VALUE SPACES.
001230     05  BL-PROFIT-PCT               PIC ZZZ9.9999-.
001240     05  FILLER                      PIC X(02)   VALUE SPACES.
001250     05  BL-STATUS                   PIC X(10).
001260     05  FILLER                      PIC X(14)   VALUE SPACES.
001270******************************************************************
001280*      IN-ARCHIVO-INFORME (TASK-SUMMARY-REPORT)                  *
001290******************************************************************
001300 FD  IN-ARCHIVO-INFORME.
001310 01  IN-LINEA-DETALLE.
001320     05  IN-CHAIN-ID                 PIC X(20).
001330     05  FILLER                      PIC X(02)   VALUE SPACES.
001340     05  IN-INITIAL-AMT              PIC ZZZZZZZZ9.99.
001350     05  FILLER                      PIC X(01)   VALUE SPACE.
001360     05  IN-FINAL-AMT                PIC ZZZZZZZZ9.99.
001370     05  FILLER                      PIC X(01)   VALUE SPACE.
001380     05  IN-PROFIT                   PIC ZZZZZZZ9.99-.
001390     05  FILLER                      PIC X(02)   VALUE SPACES.
001400     05  IN-PROFIT-PCT               PIC ZZZ9.9999-.
001410     05  FILLER                      PIC X(02)   VALUE SPACES.
001420     05  IN-STATUS                   PIC X(10).
001430     05  FILLER                      PIC X(14)   VALUE SPACES.
001440******************************************************************
001450*                                                                *
001460*         W O R K I N G   S T O R A G E   S E C T I O N          *
001470*                                                                *
001480******************************************************************
001490 WORKING-STORAGE SECTION.
001500******************************************************************
001510*        TABLA DE TARIFAS LEIDA DE TR-ARCHIVO-TARIFAS             *
001520******************************************************************
001530 01  WS-TABLA-TARIFAS.
001540     05  LT-CANT-TARIFAS             PIC 9(05)   COMP.
001550     05  LT-RENGLON-TARIFA OCCURS 500 TIMES
001560                     DEPENDING ON LT-CANT-TARIFAS
001570                     INDEXED BY LT-IX-TARIFA.
001580         10  LT-SYMBOL               PIC X(12).
001590         10  LT-RATE                 PIC S9(7)V9(08) COMP-3.
001600******************************************************************
001610*          CADENA DE TRABAJO PASADA A AR1C02Z Y AR1C03Z           *
001620******************************************************************
001630 01  WS-CADENA-MEJOR.
001640     COPY ARCH001.
001650******************************************************************
001660*                  AREA DE VARIABLES AUXILIARES                  *
001670******************************************************************
001680 01  WS-VARIABLES-AUXILIARES.
001690     05  WS-RRN-TAREA                PIC 9(05)   COMP.
001700     05  WS-STATUS-TARIFAS           PIC X(02).
001710     05  WS-STATUS-TAREA             PIC X(02).
001720     05  WS-STATUS-BITACORA          PIC X(02).
001730     05  WS-STATUS-INFORME           PIC X(02).
001740     05  WS-MONTO-BASE               PIC S9(11)V9(02) COMP-3.
001750     05  WS-HORA-INICIO              PIC 9(08).
001760     05  WS-HORA-INICIO-R REDEFINES WS-HORA-INICIO.
001770         10  WS-HI-HORA              PIC 9(02).
001780         10  WS-HI-MINUTO            PIC 9(02).
001790         10  WS-HI-SEGUNDO           PIC 9(02).
001800         10  WS-HI-CENTESIMA         PIC 9(02).
001810     05  WS-HORA-ACTUAL              PIC 9(08).
001820     05  WS-HORA-ACTUAL-R REDEFINES WS-HORA-ACTUAL.
001830         10  WS-HA-HORA              PIC 9(02).
001840         10  WS-HA-MINUTO            PIC 9(02).
001850         10  WS-HA-SEGUNDO           PIC 9(02).
001860         10  WS-HA-CENTESIMA         PIC 9(02).
001870     05  WS-MINUTOS-TRANSCURRIDOS    PIC S9(05)  COMP.
001880     05  WS-HORA-ESPERA              PIC 9(08).
001890     05  WS-HORA-ESPERA-R REDEFINES WS-HORA-ESPERA.
001900         10  WS-WE-HORA              PIC 9(02).
001910         10  WS-WE-MINUTO            PIC 9(02).
001920         10  WS-WE-SEGUNDO           PIC 9(02).
001930         10  WS-WE-CENTESIMA         PIC 9(02).
001940     05  WS-SEGUNDOS-TRANSCURRIDOS   PIC S9(05)  COMP.
001950     05  WS-FECHA-SISTEMA            PIC 9(06).
001960     05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001970         10  WS-FS-ANO-2             PIC 9(02).
001980         10  WS-FS-MES               PIC 9(02).
001990         10  WS-FS-DIA               PIC 9(02).
002000     05  WS-IX                       PIC 9(03)   COMP.
002010     05  WS-PROFIT-PCT-TAREA         PIC S9(5)V9(04) COMP-3.
002020******************************************************************
002030*                AREA DE SWITCHES                                *
002040******************************************************************
002050 01  SW-SWITCHES.
002060     05  SW-FIN-TARIFAS              PIC X(01)   VALUE 'N'.
002070         88  SW-TARIFAS-FIN                   VALUE 'S'.
002080         88  SW-TARIFAS-SIGUE                  VALUE 'N'.
002090     05  SW-FIN-TAREA                PIC X(01)   VALUE 'N'.
002100         88  SW-TAREA-TERMINA                  VALUE 'S'.
002110         88  SW-TAREA-CONTINUA                  VALUE 'N'.
002120     05  SW-CADENA-HALLADA           PIC X(01)   VALUE 'N'.
002130         88  SW-HALLADA-SI                      VALUE 'S'.
002140         88  SW-HALLADA-NO                      VALUE 'N'.
002150     05  SW-CADENA-OK                PIC X(01)   VALUE 'N'.
002160         88  SW-EJECUTADA-SI                     VALUE 'S'.
002170         88  SW-EJECUTADA-NO                     VALUE 'N'.
002180******************************************************************
002190*                    AREA DE CONTANTES                           *
002200******************************************************************
002210 01  CT-CONTANTES.
002220     05  CT-PROGRAMA                 PIC X(08)   VALUE 'AR1C01Z'.
002230     05  CT-AR1C02Z                  PIC X(08)   VALUE 'AR1C02Z'.
002240     05  CT-AR1C03Z                  PIC X(08)   VALUE 'AR1C03Z'.
002250     05  CT-AR9C00Z                  PIC X(08)   VALUE 'AR9C00Z'.
002260     05  CT-RRN-TAREA                PIC 9(05)   COMP VALUE 1.
002270     05  CT-CIEN                     PIC S9(3)       VALUE 100.
002280     05  CT-MINUTOS-DIA              PIC S9(5)       VALUE 1440.
002290     05  CT-SEGUNDOS-DIA             PIC S9(5)       VALUE 86400.
002300     05  CT-STATUS-OK                PIC X(02)   VALUE '00'.
002310     05  CT-OBJ-TARIFAS              PIC X(08)   VALUE 'TARIFAS'.
002320     05  CT-OBJ-TAREA                PIC X(08)   VALUE 'TAREAS'.
002330     05  CT-OBJ-BITACORA             PIC X(08)   VALUE 'BITACORA'.
002340     05  CT-OBJ-INFORME              PIC X(08)   VALUE 'INFORME'.
002350******************************************************************
002360*                 AREA DE LINEAS DEL PIE DEL INFORME              *
002370******************************************************************
002380 01  IN-LINEA-ENCABEZADO.
002390     05  FILLER                      PIC X(14)
002400                                VALUE 'TASK SUMMARY: '.
002410     05  IN-ENC-TASK-ID              PIC X(20).
002420     05  FILLER                      PIC X(40)   VALUE SPACES.
002430 01  IN-LINEA-FECHA.
002440     05  FILLER                      PIC X(17)
002450                                VALUE '  FECHA INFORME: '.
002460     05  IN-FEC-DIA                  PIC 99.
002470     05  FILLER                      PIC X(01)   VALUE '/'.
002480     05  IN-FEC-MES                  PIC 99.
002490     05  FILLER                      PIC X(01)   VALUE '/'.
002500     05  IN-FEC-ANO                  PIC 99.
002510     05  FILLER                      PIC X(39)   VALUE SPACES.
002520 01  IN-LINEA-BUDGET.
002530     05  FILLER                      PIC X(29)
002540                                VALUE '  STARTING BUDGET ......... '.
002550     05  IN-PIE-BUDGET               PIC ZZZZZZZZ9.99.
002560     05  FILLER                      PIC X(23)   VALUE SPACES.
002570 01  IN-LINEA-BALANCE.
002580     05  FILLER                      PIC X(29)
002590                                VALUE '  ENDING BALANCE .......... '.
002600     05  IN-PIE-BALANCE              PIC ZZZZZZZZ9.99.
002610     05  FILLER                      PIC X(23)   VALUE SPACES.
002620 01  IN-LINEA-PROFIT.
002630     05  FILLER                      PIC X(29)
002640                                VALUE '  TOTAL PROFIT ............ '.
002650     05  IN-PIE-PROFIT               PIC ZZZZZZZ9.99-.
002660     05  FILLER                      PIC X(23)   VALUE SPACES.
002670 01  IN-LINEA-PROFIT-PCT.
002680     05  FILLER                      PIC X(29)
002690                                VALUE '  PROFIT PERCENT .......... '.
002700     05  IN-PIE-PROFIT-PCT           PIC ZZZ9.9999-.
002710     05  FILLER                      PIC X(23)   VALUE SPACES.
002720 01  IN-LINEA-EXITOS.
002730     05  FILLER                      PIC X(29)
002740                                VALUE '  SUCCESSFUL TRADES ....... '.
002750     05  IN-PIE-EXITOS               PIC ZZZZ9.
002760     05  FILLER                      PIC X(27)   VALUE SPACES.
002770 01  IN-LINEA-FALLOS.
002780     05  FILLER                      PIC X(29)
002790                                VALUE '  FAILED TRADES ............ '.
002800     05  IN-PIE-FALLOS               PIC ZZZZ9.
002810     05  FILLER                      PIC X(27)   VALUE SPACES.
002820******************************************************************
002830*                       COPYS UTILIZADAS                         *
002840******************************************************************
002850 01  LK-AREA-ABEND.
002860     COPY ARAB001.
002870******************************************************************
002880*                                                                *
002890*           P R O C E D U R E      D I V I S I O N               *
002900*                                                                *
002910******************************************************************
002920 PROCEDURE DIVISION.
002930*
002940 MAINLINE.
002950*
002960     PERFORM 1000-INICIO
002970        THRU 1000-INICIO-EXIT
002980*
002990     PERFORM 2000-PROCESO
003000        THRU 2000-PROCESO-EXIT
003010*
003020     PERFORM 3000-FIN
003030        THRU 3000-FIN-EXIT
003040*
003050     GOBACK
003060     .
003070******************************************************************
003080*                         1000-INICIO                            *
003090*    ABRIR LOS CUATRO ARCHIVOS, CARGAR LA TABLA DE TARIFAS Y       *
003100*    LEER EL REGISTRO DE LA TAREA A CORRER                         *
003110******************************************************************
003120 1000-INICIO.
003130*
003140     OPEN INPUT  TR-ARCHIVO-TARIFAS
003150     OPEN I-O    TK-ARCHIVO-TAREA
003160     OPEN OUTPUT BL-ARCHIVO-BITACORA
003170     OPEN OUTPUT IN-ARCHIVO-INFORME
003180*
003190     MOVE ZERO                       TO LT-CANT-TARIFAS
003200     SET SW-TARIFAS-SIGUE            TO TRUE
003210*
003220     PERFORM 1100-LEER-UNA-TARIFA
003230        THRU 1100-LEER-UNA-TARIFA-EXIT
003240        UNTIL SW-TARIFAS-FIN
003250            OR LT-CANT-TARIFAS NOT LESS THAN 500
003260*
003270     PERFORM 1200-LEER-TAREA
003280        THRU 1200-LEER-TAREA-EXIT
003290*
003300     ACCEPT WS-HORA-INICIO           FROM TIME
003310*
003320     .
003330 1000-INICIO-EXIT.
003340     EXIT.
003350******************************************************************
003360*                   1100-LEER-UNA-TARIFA                        *
003370******************************************************************
003380 1100-LEER-UNA-TARIFA.
003390*
003400     READ TR-ARCHIVO-TARIFAS
003410         AT END
003420             SET SW-TARIFAS-FIN      TO TRUE
003430             GO TO 1100-LEER-UNA-TARIFA-EXIT
003440     END-READ
003450*
003460     IF  WS-STATUS-TARIFAS NOT EQUAL CT-STATUS-OK
003470         MOVE '1100-LEER-UNA-TARIFA'  TO AB-PARRAFO
003480         MOVE CT-OBJ-TARIFAS          TO AB-OBJETO-ERROR
003490         MOVE WS-STATUS-TARIFAS       TO AB-FILE-STATUS
003500         PERFORM 9999-ABEND-TARIFAS
003510            THRU 9999-ABEND-TARIFAS-EXIT
003520     END-IF
003530*
003540     ADD 1 TO LT-CANT-TARIFAS
003550     SET LT-IX-TARIFA                TO LT-CANT-TARIFAS
003560     MOVE RT-SYMBOL                  TO LT-SYMBOL(LT-IX-TARIFA)
003570     MOVE RT-RATE                    TO LT-RATE(LT-IX-TARIFA)
003580*
003590     .
003600 1100-LEER-UNA-TARIFA-EXIT.
003610     EXIT.
003620******************************************************************
003630*                     1200-LEER-TAREA                            *
003640******************************************************************
003650 1200-LEER-TAREA.
003660*
003670     MOVE CT-RRN-TAREA               TO WS-RRN-TAREA
003680     READ TK-ARCHIVO-TAREA
003690*
003700     IF  WS-STATUS-TAREA NOT EQUAL CT-STATUS-OK
003710         MOVE '1200-LEER-TAREA'       TO AB-PARRAFO
003720         MOVE CT-OBJ-TAREA            TO AB-OBJETO-ERROR
003730         MOVE WS-STATUS-TAREA         TO AB-FILE-STATUS
003740         PERFORM 9999-ABEND-TAREA
003750            THRU 9999-ABEND-TAREA-EXIT
003760     END-IF
003770*
003780     .
003790 1200-LEER-TAREA-EXIT.
003800     EXIT.
003810******************************************************************
003820*                        2000-PROCESO                            *
003830*    REPETIR MIENTRAS LA TAREA SIGA CORRIENDO, NO SE HAYA AGOTADO *
003840*    LA DURACION, NI EL SALDO LLEGADO A CERO O MENOS               *
003850******************************************************************
003860 2000-PROCESO.
003870*
003880     PERFORM 2100-CICLO-TAREA
003890        THRU 2100-CICLO-TAREA-EXIT
003900        UNTIL SW-TAREA-TERMINA
003910*
003920     .
003930 2000-PROCESO-EXIT.
003940     EXIT.
003950******************************************************************
003960*                     2100-CICLO-TAREA                          *
003970*    UNA VUELTA DEL LAZO: DESCUBRIR CADENA, EJECUTARLA Y          *
003980*    ACTUALIZAR LOS TOTALES DE LA TAREA                           *
003990******************************************************************
004000 2100-CICLO-TAREA.
004010*
004020     PERFORM 2150-CHEQUEAR-TERMINO
004030        THRU 2150-CHEQUEAR-TERMINO-EXIT
004040*
004050     IF  SW-TAREA-TERMINA
004060         GO TO 2100-CICLO-TAREA-EXIT
004070     END-IF
004080*
004090     PERFORM 2200-DESCUBRIR-CADENA
004100        THRU 2200-DESCUBRIR-CADENA-EXIT
004110*
004120     IF  NOT SW-HALLADA-SI
004130         PERFORM 2170-ESPERAR-DELAY
004140            THRU 2170-ESPERAR-DELAY-EXIT
004150         GO TO 2100-CICLO-TAREA-EXIT
004160     END-IF
004170*
004180     PERFORM 2300-EJECUTAR-CADENA
004190        THRU 2300-EJECUTAR-CADENA-EXIT
004200*
004210     PERFORM 2400-ACTUALIZAR-TOTALES
004220        THRU 2400-ACTUALIZAR-TOTALES-EXIT
004230*
004240     PERFORM 2600-GRABAR-BITACORA
004250        THRU 2600-GRABAR-BITACORA-EXIT
004260*
004270     PERFORM 2700-GRABAR-TAREA
004280        THRU 2700-GRABAR-TAREA-EXIT
004290*
004300     .
004310 2100-CICLO-TAREA-EXIT.
004320     EXIT.
004330******************************************************************
004340*                  2150-CHEQUEAR-TERMINO                        *
004350*    LAS TRES CONDICIONES DE TERMINO DE LA TAREA: STATUS, TIEMPO  *
004360*    Y SALDO                                                      *
004370******************************************************************
004380 2150-CHEQUEAR-TERMINO.
004390*
004400     SET SW-TAREA-CONTINUA           TO TRUE
004410*
004420     IF  NOT TK-STATUS-CORRIENDO
004430         SET SW-TAREA-TERMINA        TO TRUE
004440     END-IF
004450*
004460     IF  TK-CURRENT-BALANCE NOT GREATER THAN ZERO
004470         SET SW-TAREA-TERMINA        TO TRUE
004480     END-IF
004490*
004500     PERFORM 2160-CHEQUEAR-TIEMPO
004510        THRU 2160-CHEQUEAR-TIEMPO-EXIT
004520*
004530     IF  SW-TAREA-TERMINA
004540         SET TK-STATUS-COMPLETADA    TO TRUE
004550     END-IF
004560*
004570     .
004580 2150-CHEQUEAR-TERMINO-EXIT.
004590     EXIT.
004600******************************************************************
004610*                   2160-CHEQUEAR-TIEMPO                        *
004620*    MINUTOS TRANSCURRIDOS DESDE EL INICIO DEL PASO, CONTRA LA    *
004630*    DURACION CONFIGURADA DE LA TAREA                             *
004640******************************************************************
004650 2160-CHEQUEAR-TIEMPO.
004660*
004670     ACCEPT WS-HORA-ACTUAL           FROM TIME
004680*
004690     COMPUTE WS-MINUTOS-TRANSCURRIDOS =
004700         (WS-HA-HORA * 60 + WS-HA-MINUTO) -
004710         (WS-HI-HORA * 60 + WS-HI-MINUTO)
004720*
004730     IF  WS-MINUTOS-TRANSCURRIDOS LESS THAN ZERO
004740         ADD CT-MINUTOS-DIA          TO WS-MINUTOS-TRANSCURRIDOS
004750     END-IF
004760*
004770     IF  WS-MINUTOS-TRANSCURRIDOS NOT LESS THAN TK-DURATION-MIN
004780         SET SW-TAREA-TERMINA        TO TRUE
004790     END-IF
004800*
004810     .
004820 2160-CHEQUEAR-TIEMPO-EXIT.
004830     EXIT.
004840******************************************************************
004850*                  2170-ESPERAR-DELAY                           *
004860*    ESPERA OCIOSA DE TK-DELAY-SEC SEGUNDOS ANTES DE VOLVER A     *
004870*    DESCUBRIR CADENA, CUANDO LA VUELTA NO ENCONTRO NINGUNA O     *
004880*    LA CADENA HALLADA NO SE PUDO EJECUTAR                        *
004890******************************************************************
004900 2170-ESPERAR-DELAY.
004910*
004920     IF  TK-DELAY-SEC EQUAL ZERO
004930         GO TO 2170-ESPERAR-DELAY-EXIT
004940     END-IF
004950*
004960     ACCEPT WS-HORA-ESPERA            FROM TIME
004970     MOVE ZERO                        TO WS-SEGUNDOS-TRANSCURRIDOS
004980*
004990     PERFORM 2175-CHEQUEAR-DELAY
005000        THRU 2175-CHEQUEAR-DELAY-EXIT
005010        UNTIL WS-SEGUNDOS-TRANSCURRIDOS NOT LESS THAN TK-DELAY-SEC
005020*
005030     .
005040 2170-ESPERAR-DELAY-EXIT.
005050     EXIT.
005060******************************************************************
005070*                  2175-CHEQUEAR-DELAY                          *
005080*    RECALCULA LOS SEGUNDOS TRANSCURRIDOS DESDE WS-HORA-ESPERA    *
005090******************************************************************
005100 2175-CHEQUEAR-DELAY.
005110*
005120     ACCEPT WS-HORA-ACTUAL            FROM TIME
005130*
005140     COMPUTE WS-SEGUNDOS-TRANSCURRIDOS =
005150         (WS-HA-HORA * 3600 + WS-HA-MINUTO * 60 + WS-HA-SEGUNDO) -
005160         (WS-WE-HORA * 3600 + WS-WE-MINUTO * 60 + WS-WE-SEGUNDO)
005170*
005180     IF  WS-SEGUNDOS-TRANSCURRIDOS LESS THAN ZERO
005190         ADD CT-SEGUNDOS-DIA          TO WS-SEGUNDOS-TRANSCURRIDOS
005200     END-IF
005210*
005220     .
005230 2175-CHEQUEAR-DELAY-EXIT.
005240     EXIT.
005250******************************************************************
005260*                 2200-DESCUBRIR-CADENA                         *
005270*    INVOCAR AR1C02Z CON LOS PARAMETROS DE LA TAREA               *
005280******************************************************************
005290 2200-DESCUBRIR-CADENA.
005300*
005310     INITIALIZE WS-CADENA-MEJOR
005320*
005330     CALL CT-AR1C02Z USING WS-TABLA-TARIFAS
005340                           TK-BASE-ASSET
005350                           TK-MAX-ASSETS
005360                           TK-CHAIN-LENGTH
005370                           TK-MIN-PROFIT-PCT
005380                           WS-CADENA-MEJOR
005390                           SW-CADENA-HALLADA
005400*
005410     .
005420 2200-DESCUBRIR-CADENA-EXIT.
005430     EXIT.
005440******************************************************************
005450*                  2300-EJECUTAR-CADENA                         *
005460*    INVOCAR AR1C03Z CON LA MEJOR CADENA HALLADA Y EL SALDO       *
005470*    ACTUAL DE LA TAREA COMO MONTO BASE                           *
005480******************************************************************
005490 2300-EJECUTAR-CADENA.
005500*
005510     MOVE TK-CURRENT-BALANCE         TO WS-MONTO-BASE
005520*
005530     CALL CT-AR1C03Z USING WS-TABLA-TARIFAS
005540                           WS-CADENA-MEJOR
005550                           WS-MONTO-BASE
005560                           SW-CADENA-OK
005570*
005580     .
005590 2300-EJECUTAR-CADENA-EXIT.
005600     EXIT.
005610******************************************************************
005620*                2400-ACTUALIZAR-TOTALES                        *
005630*    CONTABILIDAD DEL LAZO: SALDO, GANANCIA TOTAL Y CONTADORES    *
005640*    DE EXITOS/FALLOS DE LA TAREA                                 *
005650******************************************************************
005660 2400-ACTUALIZAR-TOTALES.
005670*
005680     IF  SW-EJECUTADA-SI
005690         PERFORM 2410-REGISTRAR-EXITO
005700            THRU 2410-REGISTRAR-EXITO-EXIT
005710     ELSE
005720         PERFORM 2420-REGISTRAR-FALLO
005730            THRU 2420-REGISTRAR-FALLO-EXIT
005740     END-IF
005750*
005760     .
005770 2400-ACTUALIZAR-TOTALES-EXIT.
005780     EXIT.
005790******************************************************************
005800*                 2410-REGISTRAR-EXITO                         *
005810*    AGREGAR LA CADENA AL HISTORICO DE LA TAREA Y SOBREESCRIBIR   *
005820*    EL SALDO Y LA GANANCIA TOTAL CON LOS VALORES DE LA CADENA    *
005830******************************************************************
005840 2410-REGISTRAR-EXITO.
005850*
005860     ADD 1 TO TK-SUCCESS-COUNT
005870*
005880     IF  TK-HISTORY-COUNT LESS THAN 500
005890         ADD 1 TO TK-HISTORY-COUNT
005900         SET TK-IX-HISTORICO         TO TK-HISTORY-COUNT
005910         MOVE CH-CHAIN-ID             TO HI-CHAIN-ID(TK-IX-HISTORICO)
005920         MOVE CH-INITIAL-AMT          TO HI-INITIAL-AMT(TK-IX-HISTORICO)
005930         MOVE CH-FINAL-AMT            TO HI-FINAL-AMT(TK-IX-HISTORICO)
005940         COMPUTE HI-PROFIT(TK-IX-HISTORICO) ROUNDED =
005950             CH-FINAL-AMT - CH-INITIAL-AMT
005960         MOVE CH-PROFIT-PCT           TO HI-PROFIT-PCT(TK-IX-HISTORICO)
005970         SET HI-STATUS-COMPLETADA(TK-IX-HISTORICO) TO TRUE
005980     END-IF
005990*
006000     MOVE CH-FINAL-AMT               TO TK-CURRENT-BALANCE
006010     COMPUTE TK-TOTAL-PROFIT ROUNDED =
006020         TK-CURRENT-BALANCE - TK-BUDGET
006030*
006040     .
006050 2410-REGISTRAR-EXITO-EXIT.
006060     EXIT.
006070******************************************************************
006080*                 2420-REGISTRAR-FALLO                         *
006090******************************************************************
006100 2420-REGISTRAR-FALLO.
006110*
006120     ADD 1 TO TK-FAIL-COUNT
006130*
006140     PERFORM 2170-ESPERAR-DELAY
006150        THRU 2170-ESPERAR-DELAY-EXIT
006160*
006170     .
006180 2420-REGISTRAR-FALLO-EXIT.
006190     EXIT.
006200******************************************************************
006210*                  2600-GRABAR-BITACORA                         *
006220*    UN RENGLON DE BITACORA POR CADA CADENA EJECUTADA, EXITOSA    *
006230*    O FALLIDA                                                    *
006240******************************************************************
006250 2600-GRABAR-BITACORA.
006260*
006270     MOVE CH-CHAIN-ID                TO BL-CHAIN-ID
006280     MOVE CH-INITIAL-AMT             TO BL-INITIAL-AMT
006290     MOVE CH-FINAL-AMT               TO BL-FINAL-AMT
006300     COMPUTE BL-PROFIT ROUNDED =
006310         CH-FINAL-AMT - CH-INITIAL-AMT
006320     MOVE CH-PROFIT-PCT              TO BL-PROFIT-PCT
006330     MOVE CH-STATUS                  TO BL-STATUS
006340*
006350     WRITE BL-LINEA-BITACORA
006360*
006370     IF  WS-STATUS-BITACORA NOT EQUAL CT-STATUS-OK
006380         MOVE '2600-GRABAR-BITACORA'  TO AB-PARRAFO
006390         MOVE CT-OBJ-BITACORA         TO AB-OBJETO-ERROR
006400         MOVE WS-STATUS-BITACORA      TO AB-FILE-STATUS
006410         PERFORM 9999-ABEND-BITACORA
006420            THRU 9999-ABEND-BITACORA-EXIT
006430     END-IF
006440*
006450     .
006460 2600-GRABAR-BITACORA-EXIT.
006470     EXIT.
006480******************************************************************
006490*                  2700-GRABAR-TAREA                            *
006500*    REESCRIBIR EL REGISTRO DE LA TAREA DESPUES DE CADA VUELTA,   *
006510*    CON EL HISTORICO Y LOS TOTALES YA ACTUALIZADOS                *
006520******************************************************************
006530 2700-GRABAR-TAREA.
006540*
006550     REWRITE TK-TAREA-REGISTRO
006560*
006570     IF  WS-STATUS-TAREA NOT EQUAL CT-STATUS-OK
006580         MOVE '2700-GRABAR-TAREA'     TO AB-PARRAFO
006590         MOVE CT-OBJ-TAREA            TO AB-OBJETO-ERROR
006600         MOVE WS-STATUS-TAREA         TO AB-FILE-STATUS
006610         PERFORM 9999-ABEND-TAREA
006620            THRU 9999-ABEND-TAREA-EXIT
006630     END-IF
006640*
006650     .
006660 2700-GRABAR-TAREA-EXIT.
006670     EXIT.
006680******************************************************************
006690*                         3000-FIN                               *
006700*    PRODUCIR EL INFORME RESUMEN Y CERRAR LOS CUATRO ARCHIVOS     *
006710******************************************************************
006720 3000-FIN.
006730*
006740     PERFORM 4000-INFORME
006750        THRU 4000-INFORME-EXIT
006760*
006770     CLOSE TR-ARCHIVO-TARIFAS
006780           TK-ARCHIVO-TAREA
006790           BL-ARCHIVO-BITACORA
006800           IN-ARCHIVO-INFORME
006810*
006820     .
006830 3000-FIN-EXIT.
006840     EXIT.
006850******************************************************************
006860*                       4000-INFORME                            *
006870*    UN RENGLON DE DETALLE POR CADA CADENA DEL HISTORICO, SEGUIDO *
006880*    DEL PIE DE CONTROL-BREAK DE LA TAREA                         *
006890******************************************************************
006900 4000-INFORME.
006910*
006920     IF  TK-HISTORY-COUNT GREATER THAN ZERO
006930         PERFORM 4100-DETALLE-INFORME
006940            THRU 4100-DETALLE-INFORME-EXIT
006950            VARYING WS-IX FROM 1 BY 1
006960            UNTIL WS-IX GREATER THAN TK-HISTORY-COUNT
006970     END-IF
006980*
006990     PERFORM 4300-PIE-INFORME
007000        THRU 4300-PIE-INFORME-EXIT
007010*
007020     .
007030 4000-INFORME-EXIT.
007040     EXIT.
007050******************************************************************
007060*                   4100-DETALLE-INFORME                        *
007070******************************************************************
007080 4100-DETALLE-INFORME.
007090*
007100     MOVE HI-CHAIN-ID(WS-IX)          TO IN-CHAIN-ID
007110     MOVE HI-INITIAL-AMT(WS-IX)       TO IN-INITIAL-AMT
007120     MOVE HI-FINAL-AMT(WS-IX)         TO IN-FINAL-AMT
007130     MOVE HI-PROFIT(WS-IX)            TO IN-PROFIT
007140     MOVE HI-PROFIT-PCT(WS-IX)        TO IN-PROFIT-PCT
007150     MOVE HI-STATUS(WS-IX)            TO IN-STATUS
007160*
007170     WRITE IN-LINEA-DETALLE
007180*
007190     IF  WS-STATUS-INFORME NOT EQUAL CT-STATUS-OK
007200         MOVE '4100-DETALLE-INFORME'  TO AB-PARRAFO
007210         MOVE CT-OBJ-INFORME          TO AB-OBJETO-ERROR
007220         MOVE WS-STATUS-INFORME       TO AB-FILE-STATUS
007230         PERFORM 9999-ABEND-INFORME
007240            THRU 9999-ABEND-INFORME-EXIT
007250     END-IF
007260*
007270     .
007280 4100-DETALLE-INFORME-EXIT.
007290     EXIT.
007300******************************************************************
007310*                    4300-PIE-INFORME                           *
007320*    EL PIE DE CONTROL-BREAK: ENCABEZADO, FECHA Y LAS SEIS        *
007330*    LINEAS DE TOTALES DE LA TAREA                                 *
007340******************************************************************
007350 4300-PIE-INFORME.
007360*
007370     ACCEPT WS-FECHA-SISTEMA          FROM DATE
007380*
007390     MOVE TK-TASK-ID                  TO IN-ENC-TASK-ID
007400     WRITE IN-LINEA-ENCABEZADO
007410*
007420     MOVE WS-FS-DIA                   TO IN-FEC-DIA
007430     MOVE WS-FS-MES                   TO IN-FEC-MES
007440     MOVE WS-FS-ANO-2                 TO IN-FEC-ANO
007450     WRITE IN-LINEA-FECHA
007460*
007470     MOVE TK-BUDGET                   TO IN-PIE-BUDGET
007480     WRITE IN-LINEA-BUDGET
007490*
007500     MOVE TK-CURRENT-BALANCE          TO IN-PIE-BALANCE
007510     WRITE IN-LINEA-BALANCE
007520*
007530     MOVE TK-TOTAL-PROFIT             TO IN-PIE-PROFIT
007540     WRITE IN-LINEA-PROFIT
007550*
007560     IF  TK-BUDGET EQUAL ZERO
007570         MOVE ZERO                    TO WS-PROFIT-PCT-TAREA
007580     ELSE
007590         COMPUTE WS-PROFIT-PCT-TAREA ROUNDED =
007600             TK-TOTAL-PROFIT / TK-BUDGET * CT-CIEN
007610     END-IF
007620     MOVE WS-PROFIT-PCT-TAREA         TO IN-PIE-PROFIT-PCT
007630     WRITE IN-LINEA-PROFIT-PCT
007640*
007650     MOVE TK-SUCCESS-COUNT            TO IN-PIE-EXITOS
007660     WRITE IN-LINEA-EXITOS
007670*
007680     MOVE TK-FAIL-COUNT               TO IN-PIE-FALLOS
007690     WRITE IN-LINEA-FALLOS
007700*
007710     .
007720 4300-PIE-INFORME-EXIT.
007730     EXIT.
007740******************************************************************
007750*                   9999-ABEND-TARIFAS                          *
007760******************************************************************
007770 9999-ABEND-TARIFAS.
007780*
007790     MOVE CT-PROGRAMA                 TO AB-PROGRAMA
007800     SET AB-ABEND-SI                  TO TRUE
007810     MOVE 'ERROR DE E/S EN TR-ARCHIVO-TARIFAS' TO AB-TEXTO-ERROR
007820*
007830     CALL CT-AR9C00Z USING LK-AREA-ABEND
007840*
007850     GOBACK
007860     .
007870 9999-ABEND-TARIFAS-EXIT.
007880     EXIT.
007890******************************************************************
007900*                   9999-ABEND-TAREA                            *
007910******************************************************************
007920 9999-ABEND-TAREA.
007930*
007940     MOVE CT-PROGRAMA                 TO AB-PROGRAMA
007950     SET AB-ABEND-SI                  TO TRUE
007960     MOVE 'ERROR DE E/S EN TK-ARCHIVO-TAREA'   TO AB-TEXTO-ERROR
007970*
007980     CALL CT-AR9C00Z USING LK-AREA-ABEND
007990*
008000     GOBACK
008010     .
008020 9999-ABEND-TAREA-EXIT.
008030     EXIT.
008040******************************************************************
008050*                   9999-ABEND-BITACORA                         *
008060******************************************************************
008070 9999-ABEND-BITACORA.
008080*
008090     MOVE CT-PROGRAMA                 TO AB-PROGRAMA
008100     SET AB-ABEND-SI                  TO TRUE
008110     MOVE 'ERROR DE E/S EN BL-ARCHIVO-BITACORA' TO AB-TEXTO-ERROR
008120*
008130     CALL CT-AR9C00Z USING LK-AREA-ABEND
008140*
008150     GOBACK
008160     .
008170 9999-ABEND-BITACORA-EXIT.
008180     EXIT.
008190******************************************************************
008200*                   9999-ABEND-INFORME                          *
008210******************************************************************
008220 9999-ABEND-INFORME.
008230*
008240     MOVE CT-PROGRAMA                 TO AB-PROGRAMA
008250     SET AB-ABEND-SI                  TO TRUE
008260     MOVE 'ERROR DE E/S EN IN-ARCHIVO-INFORME' TO AB-TEXTO-ERROR
008270*
008280     CALL CT-AR9C00Z USING LK-AREA-ABEND
008290*
008300     GOBACK
008310     .
008320 9999-ABEND-INFORME-EXIT.
008330     EXIT.
