000010******************************************************************
000020*                                                                *
000030*  PROGRAMA: AR1C04Z                                             *
000040*                                                                *
000050*  FECHA CREACION: 12/03/1987                                    *
000060*                                                                *
000070*  AUTOR: R.FACTORIA                                             *
000080*                                                                *
000090*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000100*                                                                *
000110*  DESCRIPCION: ALTA DE UNA ORDEN A PARTIR DE UNA SOLICITUD.     *
000120*               CALCULA LOS PRECIOS DE STOP LOSS Y TAKE PROFIT,  *
000130*               LLAMA A AR1C05Z PARA LA VALIDACION DE RIESGO,    *
000140*               "EJECUTA" LA ORDEN CONTRA EL PRECIO DE MERCADO   *
000150*               RECIBIDO Y ABONA/CARGA LA CARTERA (CARTERA DE    *
000160*               POSICIONES) SEGUN EL RESULTADO DEL LLENADO.      *
000170*                                                                *
000180*  L O G    D E   M O D I F I C A C I O N E S                    *
000190*  AUTOR       FECHA        DESCRIPCION                          *
000200*  R.FACTORIA  12/03/1987   CREACION ORIGINAL                    *
000210*  J.PRIETO    09/09/2022   SE AGREGA CALCULO DE SL/TP ANTES   JPR090922
000220*               DE LA VALIDACION DE RIESGO                       JPR090922
000230*  M.OCHOA     15/01/2024   SE ACUMULA PERDIDA REALIZADA DEL    MOC150124
000240*               DIA PARA EL CHEQUEO DE AR1C05Z            MOC150124
000250*  J.PRIETO    22/02/2024   SE FECHA EL CLIENT-ORDER-ID Y EL   JPR220224
000260*               ORDER-ID CON AAMMDD PARA EL RASTREO          JPR220224
000265*  J.PRIETO    05/08/2026   SE PASA EL REGISTRO DE ORDEN A    JPR050826
000266*               AR1C05Z PARA EL SANITY CHECK DE STOP LOSS    JPR050826
000270******************************************************************
000280******************************************************************
000290*                                                                *
000300*         I D E N T I F I C A T I O N   D I V I S I O N          *
000310*                                                                *
000320******************************************************************
000330 IDENTIFICATION DIVISION.
000340*
000350 PROGRAM-ID.     AR1C04Z.
000360 AUTHOR.         R.FACTORIA.
000370 INSTALLATION.   NEBULAMIND.
000380 DATE-WRITTEN.   12/03/1987.
000390 DATE-COMPILED.
000400 SECURITY.       NINGUNA.
000410******************************************************************
000420*                                                                *
000430*        E N V I R O N M E N T         D I V I S I O N           *
000440*                                                                *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470*
000480 CONFIGURATION SECTION.
000490*
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520*
000530 INPUT-OUTPUT SECTION.
000540******************************************************************
000550*                                                                *
000560*                D A T A            D I V I S I O N              *
000570*                                                                *
000580******************************************************************
000590 DATA DIVISION.
000600******************************************************************
000610*                                                                *
000620*         W O R K I N G   S T O R A G E   S E C T I O N          *
000630*                                                                *
000640******************************************************************
000650 WORKING-STORAGE SECTION.
000660******************************************************************
000670*                  AREA DE VARIABLES AUXILIARES                  *
000680******************************************************************
000690 01  WS-VARIABLES-AUXILIARES.
000700     05  WS-BASE-PRICE               PIC S9(9)V9(08) COMP-3.
000710     05  WS-PRECIO-EJECUCION         PIC S9(9)V9(08) COMP-3.
000720     05  WS-TRADE-VALUE              PIC S9(11)V9(02) COMP-3.
000730     05  WS-NUEVA-CANTIDAD           PIC S9(9)V9(08) COMP-3.
000740     05  WS-NUEVO-ENTRY-PRICE        PIC S9(9)V9(08) COMP-3.
000750     05  WS-PNL-REALIZADO            PIC S9(11)V9(02) COMP-3.
000760     05  WS-SUMA-POSICIONES          PIC S9(11)V9(02) COMP-3.
000770     05  WS-CONTADOR-ORDEN           PIC 9(09)   COMP VALUE ZERO.
000780     05  WS-CONTADOR-ORDEN-EDIT      PIC 9(09).
000790     05  WS-CLIENT-ORDER-ID          PIC X(20).
000800     05  WS-CLIENT-ORDER-ID-R REDEFINES WS-CLIENT-ORDER-ID.
000810         10  WS-COI-PREFIJO          PIC X(10).
000820         10  WS-COI-SECUENCIA        PIC X(10).
000830     05  WS-ORDER-ID                 PIC X(20).
000840     05  WS-ORDER-ID-R REDEFINES WS-ORDER-ID.
000850         10  WS-OID-PREFIJO          PIC X(10).
000860         10  WS-OID-SECUENCIA        PIC X(10).
000870     05  WS-IX                       PIC 9(03)   COMP.
000880     05  WS-IX-LIBRE                 PIC 9(03)   COMP.
000890     05  WS-FECHA-SISTEMA            PIC 9(06).
000900     05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
000910         10  WS-FS-ANO-2             PIC 9(02).
000920         10  WS-FS-MES               PIC 9(02).
000930         10  WS-FS-DIA               PIC 9(02).
000940******************************************************************
000950*                AREA DE SWITCHES                                *
000960******************************************************************
000970 01  SW-SWITCHES.
000980     05  SW-POSICION-ENCONTRADA      PIC X(01)   VALUE 'N'.
000990         88  SW-POSICION-SI                   VALUE 'S'.
001000         88  SW-POSICION-NO                    VALUE 'N'.
001010******************************************************************
001020*                    AREA DE CONTANTES                           *
001030******************************************************************
001040 01  CT-CONTANTES.
001050     05  CT-PROGRAMA                 PIC X(08)   VALUE 'AR1C04Z'.
001060     05  CT-AR1C05Z                  PIC X(08)   VALUE 'AR1C05Z'.
001070     05  CT-CIEN                     PIC S9(3)       VALUE 100.
001080     05  CT-UNO                      PIC S9(1)       VALUE 1.
001090******************************************************************
001100*                       COPYS UTILIZADAS                         *
001110******************************************************************
001120 LINKAGE SECTION.
001130*
001140******************* A R E A  D E  E N L A C E *********************
001150*
001160 01  LK-ORDEN-SOLICITUD.
001170     COPY ARRQ001.
001180 01  LK-ORDEN-REGISTRO.
001190     COPY ARRC001.
001200 01  LK-CARTERA-REGISTRO.
001210     COPY ARPF001.
001220 01  LK-RESULTADO-RIESGO.
001230     05  RV-ACUM-PNL-DIA-FRAC        PIC S9(1)V9(04) COMP-3.
001240     05  RV-ACEPTADA                 PIC X(01).
001250         88  RV-ACEPTADA-SI                  VALUE 'S'.
001260         88  RV-ACEPTADA-NO                   VALUE 'N'.
001270     05  RV-AVISO-SL-FUERA-RANGO     PIC X(01).
001280         88  RV-AVISO-SL-SI                   VALUE 'S'.
001290         88  RV-AVISO-SL-NO                   VALUE 'N'.
001295     05  RV-AVISO-SL-SANITY          PIC X(01).
001296         88  RV-AVISO-SL-SANITY-SI           VALUE 'S'.
001297         88  RV-AVISO-SL-SANITY-NO           VALUE 'N'.
001300     05  RV-RAZON-RECHAZO            PIC X(40).
001310 01  LK-PRECIO-MERCADO              PIC S9(9)V9(08) COMP-3.
001320 01  LK-PNL-DIA-FRAC                PIC S9(1)V9(04) COMP-3.
001330******************************************************************
001340*                                                                *
001350*           P R O C E D U R E      D I V I S I O N               *
001360*                                                                *
001370******************************************************************
001380 PROCEDURE DIVISION USING LK-ORDEN-SOLICITUD
001390                          LK-ORDEN-REGISTRO
001400                          LK-CARTERA-REGISTRO
001410                          LK-PRECIO-MERCADO
001420                          LK-PNL-DIA-FRAC.
001430*
001440 MAINLINE.
001450*
001460     PERFORM 1000-INICIO
001470        THRU 1000-INICIO-EXIT
001480*
001490     PERFORM 2000-PROCESO
001500        THRU 2000-PROCESO-EXIT
001510*
001520     GOBACK
001530     .
001540******************************************************************
001550*                         1000-INICIO                            *
001560*    GENERAR IDENTIFICADORES DE ORDEN Y LIMPIAR EL REGISTRO       *
001570******************************************************************
001580 1000-INICIO.
001590*
001600     ACCEPT WS-FECHA-SISTEMA         FROM DATE
001610*
001620     ADD CT-UNO                      TO WS-CONTADOR-ORDEN
001630     MOVE WS-CONTADOR-ORDEN          TO WS-CONTADOR-ORDEN-EDIT
001640     MOVE SPACES                     TO WS-CLIENT-ORDER-ID
001650                                         WS-ORDER-ID
001660     STRING 'CLI' WS-FS-ANO-2 WS-FS-MES WS-FS-DIA WS-CONTADOR-ORDEN-EDIT
001670         DELIMITED BY SIZE INTO WS-CLIENT-ORDER-ID
001680     STRING 'ORD' WS-FS-ANO-2 WS-FS-MES WS-FS-DIA WS-CONTADOR-ORDEN-EDIT
001690         DELIMITED BY SIZE INTO WS-ORDER-ID
001700*
001710     INITIALIZE OR-ORDEN-REGISTRO
001720*
001730     .
001740 1000-INICIO-EXIT.
001750     EXIT.
001760******************************************************************
001770*                        2000-PROCESO                            *
001780******************************************************************
001790 2000-PROCESO.
001800*
001810     PERFORM 2100-CONSTRUIR-ORDEN
001820        THRU 2100-CONSTRUIR-ORDEN-EXIT
001830*
001840     PERFORM 2200-CALCULAR-SL-TP
001850        THRU 2200-CALCULAR-SL-TP-EXIT
001860*
001870     PERFORM 2300-VALIDAR-RIESGO
001880        THRU 2300-VALIDAR-RIESGO-EXIT
001890*
001900     IF  OR-STATUS-RECHAZADA
001910         GO TO 2000-PROCESO-EXIT
001920     END-IF
001930*
001940     PERFORM 2400-EJECUTAR-ORDEN
001950        THRU 2400-EJECUTAR-ORDEN-EXIT
001960*
001970     PERFORM 2500-POSTEAR-CARTERA
001980        THRU 2500-POSTEAR-CARTERA-EXIT
001990*
002000     PERFORM 2600-RECALCULAR-EQUITY
002010        THRU 2600-RECALCULAR-EQUITY-EXIT
002020*
002030     .
002040 2000-PROCESO-EXIT.
002050     EXIT.
002060******************************************************************
002070*                 2100-CONSTRUIR-ORDEN                           *
002080*    ARMAR EL REGISTRO DE ORDEN A PARTIR DE LA SOLICITUD          *
002090******************************************************************
002100 2100-CONSTRUIR-ORDEN.
002110*
002120     MOVE WS-CLIENT-ORDER-ID         TO OR-CLIENT-ORDER-ID
002130     MOVE WS-ORDER-ID                TO OR-ORDER-ID
002140     MOVE RQ-SYMBOL                  TO OR-SYMBOL
002150     MOVE RQ-SIDE                    TO OR-SIDE
002160     MOVE RQ-QTY                     TO OR-QUANTITY
002170     MOVE RQ-LIMIT-PRICE             TO OR-PRICE
002180*
002190     IF  RQ-LIMIT-PRICE GREATER THAN ZERO
002200         SET OR-TIPO-LIMITE          TO TRUE
002210         MOVE RQ-LIMIT-PRICE         TO WS-BASE-PRICE
002220     ELSE
002230         SET OR-TIPO-MERCADO         TO TRUE
002240         MOVE LK-PRECIO-MERCADO      TO WS-BASE-PRICE
002250     END-IF
002260*
002270     SET OR-STATUS-NUEVA             TO TRUE
002280*
002290     .
002300 2100-CONSTRUIR-ORDEN-EXIT.
002310     EXIT.
002320******************************************************************
002330*                 2200-CALCULAR-SL-TP                            *
002340*    PRECIOS DE STOP LOSS Y TAKE PROFIT A PARTIR DEL BASE-PRICE   *
002350******************************************************************
002360 2200-CALCULAR-SL-TP.
002370*
002380     IF  RQ-STOP-LOSS-PCT GREATER THAN ZERO
002390         IF  RQ-SIDE-COMPRA
002400             COMPUTE OR-STOP-LOSS-PRICE ROUNDED =
002410                 WS-BASE-PRICE *
002420                 (CT-UNO - RQ-STOP-LOSS-PCT / CT-CIEN)
002430         ELSE
002440             COMPUTE OR-STOP-LOSS-PRICE ROUNDED =
002450                 WS-BASE-PRICE *
002460                 (CT-UNO + RQ-STOP-LOSS-PCT / CT-CIEN)
002470         END-IF
002480     END-IF
002490*
002500     IF  RQ-TAKE-PROFIT-PCT GREATER THAN ZERO
002510         IF  RQ-SIDE-COMPRA
002520             COMPUTE OR-TAKE-PROFIT-PRICE ROUNDED =
002530                 WS-BASE-PRICE *
002540                 (CT-UNO + RQ-TAKE-PROFIT-PCT / CT-CIEN)
002550         ELSE
002560             COMPUTE OR-TAKE-PROFIT-PRICE ROUNDED =
002570                 WS-BASE-PRICE *
002580                 (CT-UNO - RQ-TAKE-PROFIT-PCT / CT-CIEN)
002590         END-IF
002600     END-IF
002610*
002620     .
002630 2200-CALCULAR-SL-TP-EXIT.
002640     EXIT.
002650******************************************************************
002660*                 2300-VALIDAR-RIESGO                            *
002670*    INVOCAR AR1C05Z CON LA SOLICITUD, LA ORDEN YA CALCULADA       *
002672*    (PARA EL SANITY CHECK DE SL/TP) Y LA CARTERA ACTUAL           *
002680******************************************************************
002690 2300-VALIDAR-RIESGO.
002700*
002710     MOVE LK-PNL-DIA-FRAC        TO RV-ACUM-PNL-DIA-FRAC
002720*
002730     CALL CT-AR1C05Z USING LK-ORDEN-SOLICITUD
002735                           LK-ORDEN-REGISTRO
002740                           LK-CARTERA-REGISTRO
002750                           LK-RESULTADO-RIESGO
002760*
002770     IF  NOT RV-ACEPTADA-SI
002780         SET OR-STATUS-RECHAZADA     TO TRUE
002790         MOVE RV-RAZON-RECHAZO       TO OR-COD-RECHAZO
002800     END-IF
002810*
002820     .
002830 2300-VALIDAR-RIESGO-EXIT.
002840     EXIT.
002850******************************************************************
002860*                 2400-EJECUTAR-ORDEN                            *
002870*    "EJECUTAR" LA ORDEN CONTRA EL PRECIO DE MERCADO RECIBIDO     *
002880******************************************************************
002890 2400-EJECUTAR-ORDEN.
002900*
002910     IF  OR-TIPO-LIMITE
002920         MOVE OR-PRICE               TO WS-PRECIO-EJECUCION
002930     ELSE
002940         MOVE LK-PRECIO-MERCADO      TO WS-PRECIO-EJECUCION
002950     END-IF
002960*
002970     SET OR-STATUS-LLENA             TO TRUE
002980     MOVE OR-QUANTITY                TO OR-EXECUTED-QTY
002990     MOVE WS-PRECIO-EJECUCION        TO OR-AVG-PRICE
003000*
003010     .
003020 2400-EJECUTAR-ORDEN-EXIT.
003030     EXIT.
003040******************************************************************
003050*                 2500-POSTEAR-CARTERA                           *
003060*    ABONAR/CARGAR LA CARTERA SEGUN EL LADO DE LA ORDEN           *
003070******************************************************************
003080 2500-POSTEAR-CARTERA.
003090*
003100     COMPUTE WS-TRADE-VALUE ROUNDED =
003110             OR-EXECUTED-QTY * OR-AVG-PRICE
003120*
003130     PERFORM 2510-BUSCAR-POSICION
003140        THRU 2510-BUSCAR-POSICION-EXIT
003150*
003160     IF  OR-SIDE-COMPRA
003170         PERFORM 2520-POSTEAR-COMPRA
003180            THRU 2520-POSTEAR-COMPRA-EXIT
003190     ELSE
003200         PERFORM 2530-POSTEAR-VENTA
003210            THRU 2530-POSTEAR-VENTA-EXIT
003220     END-IF
003230*
003240     .
003250 2500-POSTEAR-CARTERA-EXIT.
003260     EXIT.
003270******************************************************************
003280*                 2510-BUSCAR-POSICION                           *
003290*    BUSCAR SI YA HAY UNA POSICION ABIERTA PARA EL SYMBOL         *
003300******************************************************************
003310 2510-BUSCAR-POSICION.
003320*
003330     SET SW-POSICION-NO              TO TRUE
003340     MOVE ZERO                       TO WS-IX-LIBRE
003350*
003360     IF  PF-POSITION-COUNT GREATER THAN ZERO
003370         PERFORM 2515-COMPARAR-SYMBOL
003380            THRU 2515-COMPARAR-SYMBOL-EXIT
003390            VARYING WS-IX FROM 1 BY 1
003400            UNTIL WS-IX GREATER THAN PF-POSITION-COUNT
003410     END-IF
003420*
003430     IF  NOT SW-POSICION-SI
003440         COMPUTE WS-IX-LIBRE = PF-POSITION-COUNT + 1
003450     END-IF
003460*
003470     .
003480 2510-BUSCAR-POSICION-EXIT.
003490     EXIT.
003500******************************************************************
003510*                 2515-COMPARAR-SYMBOL                            *
003520*    COMPARAR EL SYMBOL DE LA POSICION WS-IX CONTRA LA ORDEN       *
003530******************************************************************
003540 2515-COMPARAR-SYMBOL.
003550*
003560     IF  PS-SYMBOL(WS-IX) EQUAL OR-SYMBOL
003570         SET SW-POSICION-SI          TO TRUE
003580         MOVE WS-IX                  TO WS-IX-LIBRE
003590     END-IF
003600*
003610     .
003620 2515-COMPARAR-SYMBOL-EXIT.
003630     EXIT.
003640******************************************************************
003650*                 2520-POSTEAR-COMPRA                            *
003660*    ABRIR O REPROMEDIAR LA POSICION LARGA Y DESCONTAR EL SALDO   *
003670******************************************************************
003680 2520-POSTEAR-COMPRA.
003690*
003700     SUBTRACT WS-TRADE-VALUE          FROM PF-FREE-BALANCE
003710*
003720     IF  SW-POSICION-SI
003730         COMPUTE WS-NUEVA-CANTIDAD =
003740             PS-QUANTITY(WS-IX-LIBRE) + OR-EXECUTED-QTY
003750         COMPUTE WS-NUEVO-ENTRY-PRICE ROUNDED =
003760             (PS-ENTRY-PRICE(WS-IX-LIBRE) *
003770                 PS-QUANTITY(WS-IX-LIBRE) +
003780              OR-AVG-PRICE * OR-EXECUTED-QTY) / WS-NUEVA-CANTIDAD
003790         MOVE WS-NUEVA-CANTIDAD       TO PS-QUANTITY(WS-IX-LIBRE)
003800         MOVE WS-NUEVO-ENTRY-PRICE    TO PS-ENTRY-PRICE(WS-IX-LIBRE)
003810         MOVE OR-AVG-PRICE            TO PS-CURRENT-PRICE(WS-IX-LIBRE)
003820     ELSE
003830         ADD 1                        TO PF-POSITION-COUNT
003840         MOVE OR-SYMBOL               TO PS-SYMBOL(WS-IX-LIBRE)
003850         SET PS-SIDE-LARGA(WS-IX-LIBRE) TO TRUE
003860         MOVE OR-EXECUTED-QTY         TO PS-QUANTITY(WS-IX-LIBRE)
003870         MOVE OR-AVG-PRICE            TO PS-ENTRY-PRICE(WS-IX-LIBRE)
003880         MOVE OR-AVG-PRICE            TO PS-CURRENT-PRICE(WS-IX-LIBRE)
003890         MOVE ZERO                    TO PS-UNREALIZED-PNL(WS-IX-LIBRE)
003900     END-IF
003910*
003920     .
003930 2520-POSTEAR-COMPRA-EXIT.
003940     EXIT.
003950******************************************************************
003960*                 2530-POSTEAR-VENTA                             *
003970*    REDUCIR O CERRAR LA POSICION Y ABONAR EL SALDO LIBRE         *
003980******************************************************************
003990 2530-POSTEAR-VENTA.
004000*
004010     ADD WS-TRADE-VALUE               TO PF-FREE-BALANCE
004020*
004030     IF  NOT SW-POSICION-SI
004040         GO TO 2530-POSTEAR-VENTA-EXIT
004050     END-IF
004060*
004070     IF  PS-QUANTITY(WS-IX-LIBRE) NOT GREATER THAN
004080             OR-EXECUTED-QTY
004090         COMPUTE WS-PNL-REALIZADO ROUNDED =
004100             (OR-AVG-PRICE - PS-ENTRY-PRICE(WS-IX-LIBRE)) *
004110                 PS-QUANTITY(WS-IX-LIBRE)
004120         PERFORM 2540-ACUMULAR-PNL-DIA
004130            THRU 2540-ACUMULAR-PNL-DIA-EXIT
004140         PERFORM 2550-ELIMINAR-POSICION
004150            THRU 2550-ELIMINAR-POSICION-EXIT
004160     ELSE
004170         SUBTRACT OR-EXECUTED-QTY    FROM PS-QUANTITY(WS-IX-LIBRE)
004180     END-IF
004190*
004200     .
004210 2530-POSTEAR-VENTA-EXIT.
004220     EXIT.
004230******************************************************************
004240*                 2540-ACUMULAR-PNL-DIA                         *
004250*    ACUMULAR LA PERDIDA/GANANCIA REALIZADA COMO FRACCION DE     *
004260*    LA EQUITY, PARA ALIMENTAR EL CHEQUEO DIARIO DE AR1C05Z       *
004270******************************************************************
004280 2540-ACUMULAR-PNL-DIA.
004290*
004300     IF  PF-TOTAL-EQUITY GREATER THAN ZERO
004310         COMPUTE LK-PNL-DIA-FRAC ROUNDED =
004320             LK-PNL-DIA-FRAC +
004330             (WS-PNL-REALIZADO / PF-TOTAL-EQUITY)
004340     END-IF
004350*
004360     .
004370 2540-ACUMULAR-PNL-DIA-EXIT.
004380     EXIT.
004390******************************************************************
004400*                 2550-ELIMINAR-POSICION                        *
004410*    COMPACTAR LA TABLA DE POSICIONES QUITANDO LA CERRADA         *
004420******************************************************************
004430 2550-ELIMINAR-POSICION.
004440*
004450     PERFORM 2555-CORRER-POSICION
004460        THRU 2555-CORRER-POSICION-EXIT
004470        VARYING WS-IX FROM WS-IX-LIBRE BY 1
004480        UNTIL WS-IX NOT LESS THAN PF-POSITION-COUNT
004490*
004500     SUBTRACT 1                      FROM PF-POSITION-COUNT
004510*
004520     .
004530 2550-ELIMINAR-POSICION-EXIT.
004540     EXIT.
004550******************************************************************
004560*                 2555-CORRER-POSICION                            *
004570*    DESPLAZAR UN RENGLON DE LA TABLA DE POSICIONES UN LUGAR       *
004580******************************************************************
004590 2555-CORRER-POSICION.
004600*
004610     MOVE PF-TABLA-POSICION(WS-IX + 1)
004620                                     TO PF-TABLA-POSICION(WS-IX)
004630*
004640     .
004650 2555-CORRER-POSICION-EXIT.
004660     EXIT.
004670******************************************************************
004680*                 2600-RECALCULAR-EQUITY                        *
004690*    TOTAL-EQUITY = LIBRE + BLOQUEADO + VALOR A MERCADO DE LAS    *
004700*    POSICIONES ABIERTAS; TAMBIEN SE REFRESCA EL PNL NO REALIZADO *
004710******************************************************************
004720 2600-RECALCULAR-EQUITY.
004730*
004740     MOVE ZERO                       TO WS-SUMA-POSICIONES
004750*
004760     IF  PF-POSITION-COUNT GREATER THAN ZERO
004770         PERFORM 2610-ACUMULAR-POSICION
004780            THRU 2610-ACUMULAR-POSICION-EXIT
004790            VARYING WS-IX FROM 1 BY 1
004800            UNTIL WS-IX GREATER THAN PF-POSITION-COUNT
004810     END-IF
004820*
004830     COMPUTE PF-TOTAL-EQUITY ROUNDED =
004840         PF-FREE-BALANCE + PF-LOCKED-BALANCE + WS-SUMA-POSICIONES
004850*
004860     .
004870 2600-RECALCULAR-EQUITY-EXIT.
004880     EXIT.
004890******************************************************************
004900*                 2610-ACUMULAR-POSICION                          *
004910*    REFRESCAR PRECIO/PNL NO REALIZADO Y SUMAR EL VALOR A MERCADO  *
004920*    DE LA POSICION WS-IX A WS-SUMA-POSICIONES                    *
004930******************************************************************
004940 2610-ACUMULAR-POSICION.
004950*
004960     IF  PS-SYMBOL(WS-IX) EQUAL OR-SYMBOL
004970         MOVE OR-AVG-PRICE           TO PS-CURRENT-PRICE(WS-IX)
004980     END-IF
004990*
005000     IF  PS-SIDE-LARGA(WS-IX)
005010         COMPUTE PS-UNREALIZED-PNL(WS-IX) ROUNDED =
005020             (PS-CURRENT-PRICE(WS-IX) -
005030              PS-ENTRY-PRICE(WS-IX)) * PS-QUANTITY(WS-IX)
005040     ELSE
005050         COMPUTE PS-UNREALIZED-PNL(WS-IX) ROUNDED =
005060             (PS-ENTRY-PRICE(WS-IX) -
005070              PS-CURRENT-PRICE(WS-IX)) * PS-QUANTITY(WS-IX)
005080     END-IF
005090*
005100     COMPUTE WS-SUMA-POSICIONES =
005110         WS-SUMA-POSICIONES +
005120         (PS-QUANTITY(WS-IX) * PS-CURRENT-PRICE(WS-IX))
005130*
005140     .
005150 2610-ACUMULAR-POSICION-EXIT.
005160     EXIT.
