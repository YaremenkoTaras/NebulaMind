000010******************************************************************
000020*                                                                *
000030*  COPY:       ARPF001                                           *
000040*  APLICACION: ARBITRAJE DE CRIPTOMONEDAS. MOTOR NEBULAMIND.     *
000050*  DESCRIPCION: CARTERA (PORTFOLIO) DE LA CUENTA Y TABLA DE      *
000060*               POSICIONES ABIERTAS QUE LA COMPONEN.  LA USAN    *
000070*               AR1C04Z (ABONO/CARGO DE POSICION) Y AR1C01Z      *
000080*               (VALOR DE LA CARTERA AL CIERRE DE CADA VUELTA).   *
000090*                                                                *
000100*  L O G    D E   M O D I F I C A C I O N E S                    *
000110*  AUTOR       FECHA        DESCRIPCION                          *
000120*  R.FACTORIA  12/03/1987   CREACION ORIGINAL DE LA COPY         *
000130*  M.OCHOA     15/01/2024   SE AMPLIA PF-TABLA-POSICION A 50     MOC150124
000140*  J.PRIETO    22/02/2024   SE AMPLIA PF-ACCOUNT-ID A X(20) PARA JPR220224
000150*               CALZAR CON EL ID DE CUENTA DEL MOTOR             JPR220224
000160******************************************************************
000170 01  PF-CARTERA-REGISTRO.
000180     05  PF-ACCOUNT-ID               PIC X(20).
000190     05  PF-TOTAL-EQUITY             PIC S9(11)V9(02) COMP-3.
000200     05  PF-FREE-BALANCE             PIC S9(11)V9(02) COMP-3.
000210     05  PF-LOCKED-BALANCE           PIC S9(11)V9(02) COMP-3.
000220     05  PF-CURRENCY                 PIC X(08).
000230     05  PF-POSITION-COUNT           PIC 9(03)   COMP.
000240     05  PF-TABLA-POSICION OCCURS 50 TIMES
000250                     INDEXED BY PF-IX-POSICION.
000260         10  PS-SYMBOL               PIC X(12).
000270         10  PS-SYMBOL-R REDEFINES PS-SYMBOL.
000280             15  PS-SYM-BASE-6       PIC X(06).
000290             15  PS-SYM-SUFIJO-6     PIC X(06).
000300         10  PS-SIDE                 PIC X(05).
000310             88  PS-SIDE-LARGA                VALUE 'LONG '.
000320             88  PS-SIDE-CORTA                VALUE 'SHORT'.
000330         10  PS-QUANTITY             PIC S9(9)V9(08) COMP-3.
000340         10  PS-ENTRY-PRICE          PIC S9(9)V9(08) COMP-3.
000350         10  PS-CURRENT-PRICE        PIC S9(9)V9(08) COMP-3.
000360         10  PS-UNREALIZED-PNL       PIC S9(9)V9(02) COMP-3.
000370         10  FILLER                  PIC X(05).
000380     05  FILLER                      PIC X(05)   VALUE SPACES.
